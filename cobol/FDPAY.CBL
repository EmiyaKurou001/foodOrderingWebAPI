000100 
000110*    FDPAY.CBL
000120*    FD and record layout for the payment master.
000130 
000140      FD  PAYMENT-FILE
000150          LABEL RECORDS ARE STANDARD.
000160      01  PAYMENT-RECORD.
000170          05  PAY-ID                    PIC X(10).
000180          05  PAY-ORDER-ID              PIC X(10).
000190          05  PAY-AMOUNT                PIC S9(9)V99.
000200          05  PAY-METHOD                PIC X(02).
000210              88  PAY-METHOD-IS-WALLET       VALUE "MO".
000220              88  PAY-METHOD-IS-CASH         VALUE "CA".
000230              88  PAY-METHOD-IS-BANK         VALUE "BT".
000240              88  PAY-METHOD-IS-CARD         VALUE "CC".
000250          05  PAY-STATUS                PIC X(02).
000260              88  PAY-IS-PENDING             VALUE "01".
000270              88  PAY-IS-PROCESSING          VALUE "02".
000280              88  PAY-IS-SUCCESS             VALUE "03".
000290              88  PAY-IS-FAILED              VALUE "04".
000300              88  PAY-IS-CANCELLED           VALUE "05".
000310              88  PAY-IS-REFUNDED            VALUE "06".
000320          05  PAY-GW-ORDER-ID           PIC X(30).
000330          05  PAY-GW-RESULT-CODE        PIC X(04).
000340          05  PAY-GW-MESSAGE            PIC X(30).
000350          05  PAY-GW-AMOUNT-MINOR       PIC S9(13).
000360          05  PAY-PAID-DATE             PIC 9(08).
000370          05  PAY-DESC                  PIC X(40).
000380          05  FILLER                    PIC X(29).
