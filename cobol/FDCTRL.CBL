000100 
000110*    FDCTRL.CBL
000120*    FD and record layout for the run-control file. Single
000130*    record, key always 1, read/incremented/rewritten by
000140*    ASSIGN-NEW-PAYMENT-NUMBER.CBL every time a key is minted.
000141*
000142*    08/15/00  RVT  CR454 ADDED THE DASHBOARD'S OPTIONAL MONTH
000143*                         RANGE AND TOP-ITEM COUNT SO THE REPORT
000144*                         CAN BE RERUN FOR A SLICE OF THE YEAR
000145*                         WITHOUT A PROGRAM CHANGE.
000150
000160      FD  CONTROL-FILE
000170          LABEL RECORDS ARE STANDARD.
000180      01  CONTROL-RECORD.
000190          05  CONTROL-KEY               PIC 9(01).
000200          05  CONTROL-LAST-PAYMENT-NO   PIC 9(07).
000201          05  CONTROL-DASH-START-MONTH  PIC X(07).                CR454   
000202          05  CONTROL-DASH-END-MONTH    PIC X(07).                CR454   
000203          05  CONTROL-DASH-TOP-N        PIC 9(03).                CR454   
000210          05  FILLER                    PIC X(03).                CR454   
