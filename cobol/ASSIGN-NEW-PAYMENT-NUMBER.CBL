000100 
000110*    ASSIGN-NEW-PAYMENT-NUMBER.CBL
000120*    Mints the next payment key from the run-control file and
000130*    hands it back in W-NEW-PAY-ID. Consuming program must define
000140*    W-NEW-PAY-ID PIC X(10) and W-ERROR-ON-CONTROL-FILE PIC X with
000150*    88 ERROR-ON-CONTROL-FILE VALUE "Y".
000160 
000170 ASSIGN-NEW-PAYMENT-NUMBER.
000180 
000190        MOVE "N" TO W-ERROR-ON-CONTROL-FILE.
000200        MOVE 1 TO CONTROL-KEY.
000210 
000220        READ CONTROL-FILE RECORD
000230             INVALID KEY
000240                 MOVE "Y" TO W-ERROR-ON-CONTROL-FILE
000250                 MOVE 0 TO CONTROL-LAST-PAYMENT-NO.
000260 
000270        ADD 1 TO CONTROL-LAST-PAYMENT-NO.
000280 
000290        IF ERROR-ON-CONTROL-FILE
000300           MOVE "N" TO W-ERROR-ON-CONTROL-FILE
000310           WRITE CONTROL-RECORD
000320              INVALID KEY
000330                 MOVE "Y" TO W-ERROR-ON-CONTROL-FILE
000340        ELSE
000350           REWRITE CONTROL-RECORD
000360              INVALID KEY
000370                 MOVE "Y" TO W-ERROR-ON-CONTROL-FILE.
000380 
000390        STRING "PAY"                      DELIMITED BY SIZE
000400               CONTROL-LAST-PAYMENT-NO    DELIMITED BY SIZE
000410               INTO W-NEW-PAY-ID.
000420*-----------------------------------------------------------------
