000100 
000110*    wsdate.cbl
000120*
000130*    Shared date work area. Breaks an 8-digit YYYYMMDD date out
000140*    into its year, month and day pieces and builds the
000150*    7-character YYYY-MM month key the dashboard groups by.
000160*
000170*    Variable received from the calling program:
000180*       WD-DATE-CCYY-MM-DD   ---  PIC 9(8), the date to break out
000190*
000200*    Variables returned to the calling program:
000210*       WD-DATE-CCYY         ---  4-digit year
000220*       WD-DATE-MM           ---  2-digit month
000230*       WD-DATE-DD           ---  2-digit day
000240*       WD-MONTH-KEY         ---  "YYYY-MM", 7 characters
000250 
000260       01 WD-DATE-CCYY-MM-DD            PIC 9(8).
000270       01 FILLER REDEFINES WD-DATE-CCYY-MM-DD.
000280          05 WD-DATE-CCYY                PIC 9(4).
000290          05 WD-DATE-MM                  PIC 99.
000300             88 WD-MONTH-IS-VALID        VALUE 1 THROUGH 12.
000310          05 WD-DATE-DD                  PIC 99.
000320 
000330       01 WD-MONTH-KEY.
000340          05 WD-MONTH-KEY-CCYY           PIC 9(4).
000350          05 WD-MONTH-KEY-DASH           PIC X(01) VALUE "-".
000360          05 WD-MONTH-KEY-MM             PIC 99.
000370 
000380       01 WD-MATRIX.
000390          02 WD-TABLE-MONTH OCCURS 12 TIMES.
000400             05 WD-TABLE-MONTH-NUMBER    PIC 99.
000410             05 WD-TABLE-MONTH-NAME      PIC X(09).
000420 
000430       77 WD-SUBSCRIPT                   PIC 99 COMP.
000440       77 WD-DUMMY                       PIC X.
