000100 
000110*    SLPREQ.CBL
000120*    SELECT clause for the incoming payment-request transactions.
000130 
000140      SELECT PAYMENT-REQUEST-FILE
000150             ASSIGN TO "PAYREQ"
000160             ORGANIZATION IS SEQUENTIAL
000170             FILE STATUS IS W-PREQ-FILE-STATUS.
