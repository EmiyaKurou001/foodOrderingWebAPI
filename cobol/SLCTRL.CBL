000100 
000110*    SLCTRL.CBL
000120*    SELECT clause for the run-control file. One record holds the
000130*    last payment number this shop has handed out.
000140 
000150      SELECT CONTROL-FILE
000160             ASSIGN TO "CTLFILE"
000170             ORGANIZATION IS INDEXED
000180             ACCESS MODE IS RANDOM
000190             RECORD KEY IS CONTROL-KEY
000200             FILE STATUS IS W-CONTROL-FILE-STATUS.
