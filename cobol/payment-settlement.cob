000100 
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. payment-settlement.
000130 AUTHOR. J. PRISCO.
000140 INSTALLATION. HARBORVIEW FOOD SERVICES - EDP DIVISION.
000150 DATE-WRITTEN. 02/11/1990.
000160 DATE-COMPILED.
000170 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180 
000190*-----------------------------------------------------------------
000200*  CHANGE LOG
000210*
000220*  02/11/90  JPR  ORIG  INITIAL RELEASE.  MATCHES EACH INBOUND
000230*                       GATEWAY CALLBACK TO ITS PAYMENT AND POSTS
000240*                       THE RESULT BACK TO THE PAYMENT MASTER.
000250*  07/08/91  JPR  CR233 ORDER STATUS NOW ADVANCED TO CONFIRMED ON
000260*                       A SUCCESSFUL SETTLEMENT -- PREVIOUSLY
000270*                       THIS WAS A SEPARATE MANUAL STEP.
000280*  04/19/95  KOY  CR334 CALLBACKS THAT DO NOT MATCH ANY PAYMENT
000290*                       ARE NOW WRITTEN TO A REJECT LISTING
000300*                       INSTEAD OF BEING DROPPED.
000310*  12/02/97  KOY  CR366 A CALLBACK AGAINST A PAYMENT THAT IS NO
000320*                       LONGER PROCESSING IS REJECTED AS A
000330*                       DUPLICATE SETTLEMENT ATTEMPT.
000340*  09/28/98  TNV  Y2K01 CB-DATE AND PAY-PAID-DATE CONFIRMED
000350*                       FOUR-DIGIT YEAR THROUGHOUT.  NO CHANGE
000360*                       REQUIRED.
000370*  05/06/02  TNV  CR471 FAILED SETTLEMENTS NO LONGER TOUCH THE
000380*                       ORDER RECORD -- ONLY SUCCESS ADVANCES IT.
000390*  08/22/00  RVT  CR460 RESTRUCTURED TO THE EDP STANDARDS
000400*                       COMMITTEE'S NUMBERED-PARAGRAPH, PERFORM
000410*                       THRU CONVENTION (MEMO 00-14).  ALL PRIOR
000420*                       PARAGRAPH NAMES KEPT AS THE NUMBERED
000430*                       PARAGRAPH'S SUBJECT.  NO LOGIC CHANGED.
000440*  11/04/02  TNV  CR479 0400-POST-SETTLEMENT-TO-PAYMENT WAS
000450*                       STAMPING PAY-PAID-DATE FROM THE CALLBACK
000460*                       EVEN ON A FAILED RESULT CODE -- SUPPORT
000470*                       FOUND A FAILED PAYMENT SHOWING A PAID
000480*                       DATE ON THE INQUIRY SCREEN.  MOVE NOW
000490*                       RUNS ONLY ON THE "0000" SUCCESS BRANCH.
000500*-----------------------------------------------------------------
000510 
000520 ENVIRONMENT DIVISION.
000530     CONFIGURATION SECTION.
000540     SPECIAL-NAMES.
000550*        TOP-OF-FORM TIES THE PRINTER SKIP-TO-CHANNEL-1 TO OUR OWN
000560*        NAME SO WE DON'T HAVE TO REMEMBER THE RAW C01 EVERYWHERE.
000570         C01 IS TOP-OF-FORM
000580*        VALID-RESULT-DIGITS IS SHARED WITH THE REST OF THE SUITE
000590*        -- NOT TESTED DIRECTLY IN THIS PROGRAM BUT LEFT IN SO THE
000600*        SPECIAL-NAMES PARAGRAPH MATCHES EVERY OTHER BATCH STEP.
000610         CLASS VALID-RESULT-DIGITS IS "0" THRU "9"
000620*        UPSI-0 LETS OPERATIONS FLIP THIS RUN INTO TEST MODE FROM
000630*        THE JCL PARM CARD.  NOT CURRENTLY TESTED BELOW.
000640         UPSI-0 ON  STATUS IS RUN-IS-TEST-MODE
000650                OFF STATUS IS RUN-IS-PRODUCTION-MODE.
000660 
000670     INPUT-OUTPUT SECTION.
000680     FILE-CONTROL.
000690 
000700*        GATEWAY CALLBACK, PAYMENT MASTER AND ORDER MASTER --
000710*        ALL THREE SELECT CLAUSES LIVE IN SHARED COPYBOOKS SO
000720*        EVERY PROGRAM THAT TOUCHES THESE FILES ASSIGNS THEM
000730*        THE SAME WAY.
000740         COPY "SLCBACK.CBL".
000750         COPY "SLPAY.CBL".
000760         COPY "SLORD.CBL".
000770 
000780*        CALLBACKS WE CANNOT SETTLE ARE LISTED HERE FOR SUPPORT
000790*        TO WORK, NOT SILENTLY DROPPED (CR334).
000800         SELECT CALLBACK-REJECT-LISTING
000810                ASSIGN TO "CBREJ"
000820                ORGANIZATION IS LINE SEQUENTIAL.
000830 
000840 DATA DIVISION.
000850     FILE SECTION.
000860 
000870*        INBOUND GATEWAY CALLBACK RECORD -- GW ORDER ID, RESULT
000880*        CODE, MESSAGE TEXT, CALLBACK DATE.
000890         COPY "FDCBACK.CBL".
000900*        PAYMENT MASTER -- KEYED BY PAY-ID, ALTERNATE KEY ON
000910*        PAY-GW-ORDER-ID FOR THE LOOKUP IN 0300 BELOW.
000920         COPY "FDPAY.CBL".
000930*        ORDER MASTER -- KEYED BY ORD-ID, REWRITTEN IN 0500 ONLY
000940*        WHEN A PENDING ORDER'S PAYMENT SETTLES SUCCESSFULLY.
000950         COPY "FDORD.CBL".
000960 
000970*        ONE 132-BYTE PRINT LINE PER REJECTED CALLBACK.
000980         FD  CALLBACK-REJECT-LISTING
000990             LABEL RECORDS ARE OMITTED.
001000         01  CB-REJECT-PRINT-LINE           PIC X(132).
001010 
001020     WORKING-STORAGE SECTION.
001030 
001040*    CB-REJECT-LINE IS THE GENERIC SHAPE OF A REJECT LISTING LINE;
001050*    THE TWO REDEFINES BELOW GIVE EACH REJECT REASON ITS OWN
001060*    NAMED FIELDS SO 0200-PROCESS-ONE-CALLBACK NEVER HAS TO CARE
001070*    ABOUT THE OTHER REASON'S LAYOUT.
001080         01  CB-REJECT-LINE.
001090*            30-BYTE GATEWAY REFERENCE AS IT CAME IN ON THE
001100*            CALLBACK -- NOT NECESSARILY A REAL PAYMENT KEY.
001110             05  CBJ-GW-ORDER-ID            PIC X(30).
001120             05  FILLER                    PIC X(02) VALUE SPACES.
001130*            THE GATEWAY'S OWN RESULT CODE, UNCHANGED.
001140             05  CBJ-RESULT-CODE            PIC X(04).
001150             05  FILLER                    PIC X(02) VALUE SPACES.
001160*            GENERIC REASON TEXT -- THE TWO REDEFINES BELOW GIVE
001170*            THIS SAME 50 BYTES A MORE SPECIFIC NAME.
001180             05  CBJ-REASON                 PIC X(50).
001190             05  FILLER                    PIC X(44) VALUE SPACES.
001200 
001210*        NO-MATCH VIEW -- USED WHEN THE CALLBACK'S REFERENCE
001220*        NUMBER DOES NOT APPEAR ON ANY PAYMENT RECORD AT ALL.
001230         01  CB-REJECT-NO-MATCH REDEFINES CB-REJECT-LINE.
001240             05  CBJN-GW-ORDER-ID           PIC X(30).
001250             05  FILLER                     PIC X(02).
001260             05  CBJN-RESULT-CODE           PIC X(04).
001270             05  FILLER                     PIC X(02).
001280             05  CBJN-NO-MATCH-REASON       PIC X(50).
001290             05  FILLER                     PIC X(44).
001300 
001310*        DUPLICATE-SETTLEMENT VIEW -- USED WHEN THE MATCHING
001320*        PAYMENT IS ALREADY PAST PENDING/PROCESSING (CR366).
001330         01  CB-REJECT-DUP-SETTLE REDEFINES CB-REJECT-LINE.
001340             05  CBJD-GW-ORDER-ID           PIC X(30).
001350             05  FILLER                     PIC X(02).
001360             05  CBJD-RESULT-CODE           PIC X(04).
001370             05  FILLER                     PIC X(02).
001380             05  CBJD-PAY-ID                PIC X(10).
001390             05  FILLER                     PIC X(02).
001400             05  CBJD-DUP-REASON            PIC X(38).
001410             05  FILLER                     PIC X(44).
001420 
001430*    W-SETTLE-WORK-AREA CARRIES THE NEW PAYMENT STATUS AND THE
001440*    SETTLED-OK FLAG BETWEEN 0400-POST-SETTLEMENT-TO-PAYMENT AND
001450*    THE PARAGRAPH THAT DECIDES WHETHER TO ADVANCE THE ORDER.
001460         01  W-SETTLE-WORK-AREA.
001470*            03 CONFIRMED OR 04 FAILED -- SEE 0400 FOR THE RULE.
001480             05  W-NEW-PAY-STATUS           PIC X(02).
001490*            ONLY "Y" WHEN THE GATEWAY'S CODE WAS "0000".
001500             05  W-PAY-IS-SETTLED-OK        PIC X.
001510                 88  PAY-IS-SETTLED-OK      VALUE "Y".
001520             05  FILLER                     PIC X(17).
001530 
001540*        FLAT 20-BYTE VIEW, USED ONLY WHEN A DUMP IS TAKEN.
001550         01  FILLER REDEFINES W-SETTLE-WORK-AREA.
001560             05  W-SETTLE-WORK-FLAT         PIC X(20).
001570 
001580*    THE THREE SWITCHES BELOW DRIVE THE MAIN READ LOOP AND THE
001590*    TWO KEYED LOOKUPS -- CALLBACK END-OF-FILE, WHETHER THE
001600*    PAYMENT KEY WAS FOUND, AND WHETHER THE ORDER KEY WAS FOUND.
001610         01  W-END-OF-FILE                 PIC X.
001620             88  END-OF-FILE               VALUE "Y".
001630 
001640*        SET BY 0300 EVERY TIME IT LOOKS UP A PAYMENT BY GATEWAY
001650*        REFERENCE -- TESTED RIGHT AFTER IN 0200.
001660         01  W-FOUND-PAYMENT-RECORD        PIC X.
001670             88  FOUND-PAYMENT-RECORD      VALUE "Y".
001680 
001690*        SET BY 0500 EVERY TIME IT LOOKS UP THE ORDER TIED TO A
001700*        SETTLED PAYMENT.
001710         01  W-FOUND-ORDER-RECORD          PIC X.
001720             88  FOUND-ORDER-RECORD        VALUE "Y".
001730 
001740*    VSAM FILE STATUS BYTES FOR THE THREE KEYED/SEQUENTIAL FILES.
001750*    NOT CHECKED IN CODE BELOW -- HELD HERE FOR A DUMP READ BY
001760*    OPERATIONS IF A RUN ABENDS ON AN I/O ERROR.
001770         01  W-CBACK-FILE-STATUS           PIC XX.
001780         01  W-PAYMENT-FILE-STATUS         PIC XX.
001790         01  W-ORDER-FILE-STATUS           PIC XX.
001800 
001810*    RUN TOTALS PRINTED AT JOB END -- BOTH COUNTERS ARE COMP
001820*    SINCE THEY ARE ONLY EVER ADDED TO AND MOVED, NEVER DISPLAYED
001830*    DIRECTLY.
001840         01  W-RUN-TOTALS.
001850*            COUNT OF CALLBACKS POSTED TO AN OPEN PAYMENT.
001860             05  W-CALLBACKS-SETTLED       PIC 9(7) COMP.
001870*            COUNT OF CALLBACKS THAT WENT TO THE REJECT LISTING
001880*            FOR EITHER REASON ABOVE.
001890             05  W-CALLBACKS-REJECTED      PIC 9(7) COMP.
001900             05  FILLER                    PIC X(05).
001910 
001920*    EDITED COPIES OF THE TWO COMP COUNTERS FOR THE RUN-TOTALS
001930*    DISPLAY AT JOB END -- COMP ITEMS CANNOT GO STRAIGHT TO A
001940*    DISPLAY STATEMENT AND COME OUT READABLE.
001950         01  W-DISPLAY-CALLBACKS-SETTLED   PIC ZZZ,ZZ9.
001960         01  W-DISPLAY-CALLBACKS-REJECTED  PIC ZZZ,ZZ9.
001970*-----------------------------------------------------------------
001980 
001990*    THIS STEP RUNS AFTER MOMO-GATEWAY-ADAPTER HAS SUBMITTED A
002000*    BATCH OF PAYMENTS AND THE GATEWAY OFFICE'S NIGHTLY CALLBACK
002010*    EXTRACT HAS LANDED -- IT IS THE ONLY PLACE A PAYMENT EVER
002020*    MOVES OUT OF PENDING/PROCESSING STATUS.
002030 PROCEDURE DIVISION.
002040 
002050*-----------------------------------------------------------------
002060*    0100-MAIN-PROCESS OPENS ALL FOUR FILES, PRIMES THE CALLBACK
002070*    READ, DRIVES THE CALLBACK LOOP THRU 0200, DISPLAYS RUN
002080*    TOTALS AND CLOSES OUT.  THIS IS THE ONLY PARAGRAPH THE
002090*    OPERATING SYSTEM EVER PERFORMS.
002100*-----------------------------------------------------------------
002110 0100-MAIN-PROCESS.
002120 
002130*        CALLBACK FILE IS INPUT ONLY; PAYMENT AND ORDER ARE I-O
002140*        SINCE EACH ONE MAY GET REWRITTEN AS CALLBACKS ARE POSTED.
002150     OPEN INPUT  CALLBACK-FILE.
002160     OPEN I-O    PAYMENT-FILE.
002170     OPEN I-O    ORDER-FILE.
002180     OPEN OUTPUT CALLBACK-REJECT-LISTING.
002190 
002200*        RESET THE EOF SWITCH AND BOTH RUN COUNTERS BEFORE THE
002210*        FIRST RECORD EVER COMES IN.
002220     MOVE "N" TO W-END-OF-FILE.
002230     MOVE 0   TO W-CALLBACKS-SETTLED W-CALLBACKS-REJECTED.
002240 
002250*        PRIME THE READ SO THE UNTIL TEST BELOW HAS SOMETHING
002260*        TO LOOK AT ON THE FIRST PASS.
002270     PERFORM 0700-READ-CALLBACK-NEXT-RECORD THRU 0700-EXIT.
002280 
002290     PERFORM 0200-PROCESS-ONE-CALLBACK THRU 0200-EXIT
002300             UNTIL END-OF-FILE.
002310 
002320     PERFORM 0800-DISPLAY-RUN-TOTALS THRU 0800-EXIT.
002330 
002340*        CLOSE IN THE SAME ORDER THEY WERE OPENED -- HOUSE HABIT,
002350*        NOT A REQUIREMENT OF THE COMPILER.
002360     CLOSE CALLBACK-FILE.
002370     CLOSE PAYMENT-FILE.
002380     CLOSE ORDER-FILE.
002390     CLOSE CALLBACK-REJECT-LISTING.
002400 
002410     GO TO 0100-EXIT.
002420 0100-EXIT.
002430     STOP RUN.
002440*-----------------------------------------------------------------
002450 
002460*-----------------------------------------------------------------
002470*    0200-PROCESS-ONE-CALLBACK DECIDES WHAT HAPPENS TO ONE INBOUND
002480*    CALLBACK -- SETTLE IT AGAINST THE MATCHING PAYMENT, REJECT
002490*    IT AS A DUPLICATE SETTLEMENT (CR366), OR REJECT IT AS AN
002500*    ORPHAN WITH NO MATCHING PAYMENT AT ALL (CR334).  THE THREE
002510*    OUTCOMES BRANCH AROUND ONE ANOTHER WITH GO TO AND ALL FALL
002520*    THROUGH TO THE NEXT-RECORD READ AT THE BOTTOM.
002530*-----------------------------------------------------------------
002540 0200-PROCESS-ONE-CALLBACK.
002550 
002560*        START EACH CALLBACK CLEAN -- THE FLAG IS ONLY EVER SET
002570*        BY 0400 WHEN THE GATEWAY'S OWN RESULT CODE SAYS "0000".
002580     MOVE "N" TO W-PAY-IS-SETTLED-OK.
002590     PERFORM 0300-MATCH-CALLBACK-TO-PAYMENT THRU 0300-EXIT.
002600 
002610*        NO MATCHING PAYMENT AT ALL -- BRANCH TO THE ORPHAN
002620*        REJECT AND SKIP THE SETTLEMENT LOGIC ENTIRELY.
002630     IF NOT FOUND-PAYMENT-RECORD
002640        GO TO 0200-NO-MATCH.
002650 
002660*        A MATCHING PAYMENT THAT IS NOT STILL AWAITING
002670*        SETTLEMENT IS A DUPLICATE OR LATE CALLBACK (CR366).
002680     IF NOT (PAY-IS-PENDING OR PAY-IS-PROCESSING)
002690        GO TO 0200-DUP-SETTLEMENT.
002700 
002710*        GOOD MATCH, PAYMENT STILL OPEN -- POST IT.
002720     PERFORM 0400-POST-SETTLEMENT-TO-PAYMENT THRU 0400-EXIT.
002730     ADD 1 TO W-CALLBACKS-SETTLED.
002740     GO TO 0200-READ-NEXT.
002750 
002760*        THE PAYMENT MATCHED BUT IS NO LONGER AWAITING
002770*        SETTLEMENT -- THE GATEWAY SENT US A DUPLICATE OR LATE
002780*        CALLBACK (CR366).
002790 0200-DUP-SETTLEMENT.
002800*        PAY-ID GOES ON THE LISTING HERE SO SUPPORT CAN PULL THE
002810*        PAYMENT RECORD DIRECTLY WITHOUT HAVING TO RE-DERIVE THE
002820*        GATEWAY REFERENCE NUMBER BY HAND.
002830     MOVE CB-GW-ORDER-ID  TO CBJD-GW-ORDER-ID.
002840     MOVE CB-RESULT-CODE  TO CBJD-RESULT-CODE.
002850     MOVE PAY-ID          TO CBJD-PAY-ID.
002860     MOVE "PAYMENT IS NOT AWAITING SETTLEMENT"
002870                          TO CBJD-DUP-REASON.                     CR366   
002880     PERFORM 0600-WRITE-CALLBACK-REJECT-LINE THRU 0600-EXIT.
002890     ADD 1 TO W-CALLBACKS-REJECTED.
002900     GO TO 0200-READ-NEXT.
002910 
002920*        NO PAYMENT RECORD CARRIES THIS GATEWAY REFERENCE AT
002930*        ALL -- LISTED FOR SUPPORT, NOT DROPPED (CR334).
002940 0200-NO-MATCH.
002950     MOVE CB-GW-ORDER-ID  TO CBJN-GW-ORDER-ID.
002960     MOVE CB-RESULT-CODE  TO CBJN-RESULT-CODE.
002970     MOVE "NO PAYMENT MATCHES THIS GATEWAY REFERENCE"
002980                          TO CBJN-NO-MATCH-REASON.
002990     PERFORM 0600-WRITE-CALLBACK-REJECT-LINE THRU 0600-EXIT.
003000     ADD 1 TO W-CALLBACKS-REJECTED.
003010 
003020*        ALL THREE OUTCOMES ABOVE FALL THROUGH TO HERE -- THE
003030*        NEXT CALLBACK IS ALWAYS READ REGARDLESS OF HOW THIS ONE
003040*        CAME OUT.
003050 0200-READ-NEXT.
003060     PERFORM 0700-READ-CALLBACK-NEXT-RECORD THRU 0700-EXIT.
003070 0200-EXIT.
003080     EXIT.
003090*-----------------------------------------------------------------
003100 
003110*-----------------------------------------------------------------
003120*    0300-MATCH-CALLBACK-TO-PAYMENT LOOKS UP THE PAYMENT RECORD
003130*    BY GATEWAY REFERENCE NUMBER -- THE SAME STRING
003140*    MOMO-GATEWAY-ADAPTER BUILT WHEN THE PAYMENT WAS SUBMITTED.
003150*-----------------------------------------------------------------
003160 0300-MATCH-CALLBACK-TO-PAYMENT.
003170 
003180*        SET THE FOUND FLAG ON BEFORE THE READ AND LET THE
003190*        INVALID KEY CLAUSE TURN IT BACK OFF -- SAVES A SEPARATE
003200*        FILE-STATUS TEST RIGHT AFTER.
003210     MOVE CB-GW-ORDER-ID TO PAY-GW-ORDER-ID.
003220     MOVE "Y" TO W-FOUND-PAYMENT-RECORD.
003230 
003240*        PAY-GW-ORDER-ID IS THE ALTERNATE KEY ON THE PAYMENT
003250*        MASTER -- SET UP BY MOMO-GATEWAY-ADAPTER WHEN THE
003260*        PAYMENT WAS FIRST SUBMITTED.
003270     READ PAYMENT-FILE RECORD KEY IS PAY-GW-ORDER-ID
003280         INVALID KEY
003290             MOVE "N" TO W-FOUND-PAYMENT-RECORD.
003300 0300-EXIT.
003310     EXIT.
003320*-----------------------------------------------------------------
003330 
003340*-----------------------------------------------------------------
003350*    0400-POST-SETTLEMENT-TO-PAYMENT WRITES THE GATEWAY'S RESULT
003360*    BACK TO THE PAYMENT MASTER -- STATUS 03 CONFIRMED ON A "0000"
003370*    RESULT CODE, 04 FAILED ON ANYTHING ELSE -- AND, ON SUCCESS
003380*    ONLY, ADVANCES THE ORDER TO CONFIRMED (CR233, CR471).
003390*-----------------------------------------------------------------
003400 0400-POST-SETTLEMENT-TO-PAYMENT.
003410 
003420*        "0000" IS THE GATEWAY'S OWN SUCCESS CODE -- ANYTHING
003430*        ELSE IS A DECLINE OR GATEWAY-SIDE FAILURE.  PAY-PAID-DATE
003440*        IS STAMPED ON SUCCESS ONLY -- A FAILED CALLBACK LEAVES   CR479   
003450*        IT AT THE ZERO PAYMENT-CREATION LEFT IT AT (CR479).      CR479   
003460     IF CB-RESULT-CODE = "0000"
003470        MOVE "03" TO W-NEW-PAY-STATUS
003480        MOVE "Y"  TO W-PAY-IS-SETTLED-OK                          CR479   
003490        MOVE CB-DATE TO PAY-PAID-DATE                             CR479   
003500     ELSE
003510        MOVE "04" TO W-NEW-PAY-STATUS.
003520 
003530*        COPY THE GATEWAY'S OWN RESULT CODE AND MESSAGE ONTO THE
003540*        PAYMENT RECORD SO SUPPORT CAN SEE EXACTLY WHAT CAME
003550*        BACK WITHOUT DIGGING THROUGH THE CALLBACK FILE ITSELF.
003560     MOVE W-NEW-PAY-STATUS TO PAY-STATUS.
003570     MOVE CB-RESULT-CODE   TO PAY-GW-RESULT-CODE.
003580     MOVE CB-MESSAGE       TO PAY-GW-MESSAGE.
003590 
003600*        INVALID KEY HERE WOULD MEAN THE PAYMENT RECORD WAS
003610*        DELETED OR RENUMBERED OUT FROM UNDER US SINCE 0300 READ
003620*        IT -- SHOULD NEVER HAPPEN BUT WE DISPLAY RATHER THAN
003630*        ABEND SO THE REST OF THE RUN CAN FINISH.
003640     REWRITE PAYMENT-RECORD
003650         INVALID KEY
003660             DISPLAY "** REWRITE FAILED FOR PAYMENT: " PAY-ID.
003670 
003680*        ONLY A SUCCESSFUL SETTLEMENT EVER TOUCHES THE ORDER
003690*        RECORD -- A FAILED ONE LEAVES THE ORDER RIGHT WHERE
003700*        IT WAS (CR471).
003710     IF NOT PAY-IS-SETTLED-OK
003720        GO TO 0400-EXIT.
003730 
003740     PERFORM 0500-ADVANCE-ORDER-TO-CONFIRMED THRU 0500-EXIT.
003750 0400-EXIT.
003760     EXIT.
003770*-----------------------------------------------------------------
003780 
003790*-----------------------------------------------------------------
003800*    0500-ADVANCE-ORDER-TO-CONFIRMED MOVES THE ORDER FROM
003810*    PENDING TO CONFIRMED NOW THAT ITS PAYMENT HAS SETTLED --
003820*    A STEP OPERATORS USED TO HAVE TO DO BY HAND (CR233).
003830*-----------------------------------------------------------------
003840 0500-ADVANCE-ORDER-TO-CONFIRMED.
003850 
003860     MOVE PAY-ORDER-ID TO ORD-ID.
003870     MOVE "Y" TO W-FOUND-ORDER-RECORD.
003880 
003890     READ ORDER-FILE RECORD
003900         INVALID KEY
003910             MOVE "N" TO W-FOUND-ORDER-RECORD.
003920 
003930*        AN ORDER RECORD SHOULD ALWAYS BE HERE -- THIS GUARD IS
003940*        BELT-AND-BRACES IN CASE THE ORDER WAS EVER PURGED OUT
003950*        FROM UNDER AN OPEN PAYMENT.
003960     IF NOT FOUND-ORDER-RECORD
003970        GO TO 0500-EXIT.
003980 
003990*        ONLY A PENDING ORDER ADVANCES -- ONE ALREADY CONFIRMED
004000*        OR CANCELLED IS LEFT ALONE.
004010     IF NOT ORD-IS-PENDING
004020        GO TO 0500-EXIT.
004030 
004040     MOVE "02" TO ORD-STATUS.
004050*        SAME BELT-AND-BRACES DISPLAY AS 0400 -- AN INVALID KEY
004060*        HERE IS NOT EXPECTED IN NORMAL OPERATION.
004070     REWRITE ORDER-RECORD
004080         INVALID KEY
004090             DISPLAY "** REWRITE FAILED FOR ORDER: " ORD-ID.
004100 0500-EXIT.
004110     EXIT.
004120*-----------------------------------------------------------------
004130 
004140*-----------------------------------------------------------------
004150*    0600-WRITE-CALLBACK-REJECT-LINE PUTS ONE LINE ON THE REJECT
004160*    LISTING -- THE CALLER HAS ALREADY MOVED THE REASON TEXT INTO
004170*    WHICHEVER REDEFINES FITS THE REJECT (CR334).
004180*-----------------------------------------------------------------
004190 0600-WRITE-CALLBACK-REJECT-LINE.
004200 
004210*        GENERIC MOVE -- WORKS NO MATTER WHICH OF THE TWO
004220*        REDEFINES THE CALLER FILLED IN, SINCE ALL THREE VIEWS
004230*        SHARE THE SAME 132-BYTE SHAPE.
004240     MOVE CB-REJECT-LINE TO CB-REJECT-PRINT-LINE.
004250     WRITE CB-REJECT-PRINT-LINE.
004260 0600-EXIT.
004270     EXIT.
004280*-----------------------------------------------------------------
004290 
004300*-----------------------------------------------------------------
004310*    0700-READ-CALLBACK-NEXT-RECORD READS THE NEXT INBOUND
004320*    GATEWAY CALLBACK AND SETS END-OF-FILE WHEN THE FILE IS
004330*    EXHAUSTED.
004340*-----------------------------------------------------------------
004350 0700-READ-CALLBACK-NEXT-RECORD.
004360 
004370*        CALLBACK-FILE IS LINE SEQUENTIAL COMING OFF THE GATEWAY
004380*        OFFICE'S NIGHTLY EXTRACT -- NEXT RECORD, NOT KEYED.
004390     READ CALLBACK-FILE NEXT RECORD
004400         AT END
004410             MOVE "Y" TO W-END-OF-FILE.
004420 0700-EXIT.
004430     EXIT.
004440*-----------------------------------------------------------------
004450 
004460*-----------------------------------------------------------------
004470*    0800-DISPLAY-RUN-TOTALS PUTS THE SETTLED AND REJECTED
004480*    COUNTS ON THE JOB LOG SO OPERATIONS CAN CONFIRM THE RUN
004490*    BALANCED BEFORE THE NEXT STEP STARTS.
004500*-----------------------------------------------------------------
004510 0800-DISPLAY-RUN-TOTALS.
004520 
004530*        ZONED EDIT PICTURES ARE FOR DISPLAY ONLY -- THE COMP
004540*        COUNTERS THEMSELVES NEVER GO STRAIGHT TO A DISPLAY
004550*        STATEMENT.
004560     MOVE W-CALLBACKS-SETTLED  TO W-DISPLAY-CALLBACKS-SETTLED.
004570     MOVE W-CALLBACKS-REJECTED TO W-DISPLAY-CALLBACKS-REJECTED.
004580 
004590     DISPLAY "PAYMENT-SETTLEMENT -- RUN TOTALS".
004600     DISPLAY "  CALLBACKS SETTLED.: " W-DISPLAY-CALLBACKS-SETTLED.
004610     DISPLAY "  CALLBACKS REJECTED:" W-DISPLAY-CALLBACKS-REJECTED.
004620 0800-EXIT.
004630     EXIT.
004640*-----------------------------------------------------------------
