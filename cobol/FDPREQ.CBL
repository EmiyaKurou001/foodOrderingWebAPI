000100 
000110*    FDPREQ.CBL
000120*    FD and record layout for the payment-request transaction
000130*    file.
000140 
000150      FD  PAYMENT-REQUEST-FILE
000160          LABEL RECORDS ARE STANDARD.
000170      01  PAYMENT-REQUEST-RECORD.
000180          05  PAYRQ-ORDER-ID            PIC X(10).
000190          05  PAYRQ-METHOD              PIC X(02).
000200          05  PAYRQ-DESC                PIC X(40).
