000100 
000110*    SLPAY.CBL
000120*    SELECT clause for the payment master. Indexed by PAY-ID,
000130*    with a second key on the order id so payment creation can
000140*    scan an order's existing payments for a prior SUCCESS, and
000150*    a third on the gateway order id so the callback step can
000160*    match an inbound callback back to the payment it settles.
000170 
000180      SELECT PAYMENT-FILE
000190             ASSIGN TO "PAYMENTS"
000200             ORGANIZATION IS INDEXED
000210             ACCESS MODE IS DYNAMIC
000220             RECORD KEY IS PAY-ID
000230             ALTERNATE RECORD KEY IS PAY-ORDER-ID WITH DUPLICATES
000240             ALTERNATE RECORD KEY IS PAY-GW-ORDER-ID
000250                 WITH DUPLICATES
000260             FILE STATUS IS W-PAYMENT-FILE-STATUS.
