000100 
000110*    FDORD.CBL
000120*    FD and record layout for the order master. Header-style
000130*    record with up to ten priced line items in the OCCURS table.
000140 
000150      FD  ORDER-FILE
000160          LABEL RECORDS ARE STANDARD.
000170      01  ORDER-RECORD.
000180          05  ORD-ID                    PIC X(10).
000190          05  ORD-ACCT-ID               PIC X(10).
000200          05  ORD-STATUS                PIC X(02).
000210              88  ORD-IS-PENDING             VALUE "01".
000220              88  ORD-IS-CONFIRMED           VALUE "02".
000230              88  ORD-IS-PREPARING           VALUE "03".
000240              88  ORD-IS-READY               VALUE "04".
000250              88  ORD-IS-OUT-FOR-DELIVERY    VALUE "05".
000260              88  ORD-IS-DELIVERED           VALUE "06".
000270              88  ORD-IS-CANCELLED           VALUE "07".
000280          05  ORD-TOTAL-AMOUNT          PIC S9(9)V99.
000290          05  ORD-DELIV-ADDR            PIC X(40).
000300          05  ORD-DATE                  PIC 9(08).
000310          05  ORD-ITEM-COUNT            PIC 9(02).
000320          05  ORD-ITEM OCCURS 10 TIMES.
000330              10  ORD-ITEM-MENU-ID      PIC X(10).
000340              10  ORD-ITEM-QTY          PIC 9(04).
000350              10  ORD-ITEM-PRICE        PIC S9(7)V99.
000360              10  ORD-ITEM-SUBTOTAL     PIC S9(9)V99.
000370          05  FILLER                    PIC X(01).
