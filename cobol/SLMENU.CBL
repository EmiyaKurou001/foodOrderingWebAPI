000100 
000110*    SLMENU.CBL
000120*    SELECT clause for the menu-item master. Indexed by MENU-ID
000130*    -- the pricing engine and the dashboard both look an item
000140*    up by this key, the dashboard falling back to "UNKNOWN ITEM".
000150 
000160      SELECT MENU-FILE
000170             ASSIGN TO "MENUITEM"
000180             ORGANIZATION IS INDEXED
000190             ACCESS MODE IS DYNAMIC
000200             RECORD KEY IS MENU-ID
000210             FILE STATUS IS W-MENU-FILE-STATUS.
