000100 
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. order-pricing-engine.
000130 AUTHOR. R. HATTERSLEY.
000140 INSTALLATION. HARBORVIEW FOOD SERVICES - EDP DIVISION.
000150 DATE-WRITTEN. 04/11/1988.
000160 DATE-COMPILED.
000170 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180 
000190*-----------------------------------------------------------------
000200*  CHANGE LOG
000210*
000220*  04/11/88  RH   ORIG  INITIAL RELEASE.  READS ORDER-REQUEST
000230*                       FILE, VALIDATES ACCOUNT AND MENU MASTERS,
000240*                       PRICES EACH LINE AND WRITES THE ORDER
000250*                       MASTER.
000260*  09/02/88  RH   CR112 ADDED REJECT LISTING FOR REJECTED ORDERS
000270*                       -- PREVIOUSLY THESE WERE SILENTLY DROPPED.
000280*  02/27/89  DMA  CR140 CORRECTED CONTROL BREAK TO HANDLE A
000290*                       SINGLE-LINE ORDER AT END OF FILE.
000300*  11/06/90  DMA  CR205 ADDED RUN TOTALS DISPLAY AT END OF JOB PER
000310*                       OPERATIONS REQUEST.
000320*  07/19/93  JPR  CR318 INACTIVE ACCOUNTS NOW REJECT THE WHOLE
000330*                       ORDER INSTEAD OF JUST THE AFFECTED LINE.
000340*  01/08/96  JPR  CR401 MENU ITEM AVAILABILITY FLAG NOW CHECKED ON
000350*                       EVERY LINE, NOT JUST THE FIRST.
000360*  10/14/98  KOY  Y2K01 EXPANDED REQ-DATE AND ORD-DATE YEAR FIELDS
000370*                       TO FOUR DIGITS.  NO TWO-DIGIT YEAR STORAGE
000380*                       REMAINS IN THIS PROGRAM.
000390*  03/22/99  KOY  Y2K02 VERIFIED DATE FIELDS PASS THROUGH
000400*                       UNCHANGED; NO CENTURY WINDOWING LOGIC
000410*                       WAS NEEDED HERE.
000420*  06/30/01  KOY  CR455 ZERO AND NEGATIVE QUANTITY LINES NOW
000430*                       REJECT THE WHOLE ORDER, NOT JUST THE LINE.
000440*  05/15/04  TNV  CR502 WIDENED ORD-TOTAL-AMOUNT AFTER A LARGE
000450*                       CATERING ORDER OVERFLOWED THE OLD FIELD.
000460*  08/22/00  RVT  CR460 RESTRUCTURED TO THE EDP STANDARDS
000470*                       COMMITTEE'S NUMBERED-PARAGRAPH, PERFORM
000480*                       THRU CONVENTION (MEMO 00-14) SO EVERY
000490*                       PROGRAM IN THE SUITE READS THE SAME WAY
000500*                       FOR THE NEXT PROGRAMMER WHO HAS TO PICK
000510*                       ONE UP COLD.  NO LOGIC CHANGED.
000520*-----------------------------------------------------------------
000530 
000540 ENVIRONMENT DIVISION.
000550    CONFIGURATION SECTION.
000560    SPECIAL-NAMES.
000570*        TOP-OF-FORM TIES THE PRINTER SKIP-TO-CHANNEL-1 TO OUR OWN
000580*        NAME FOR IT, SAME AS EVERY OTHER PROGRAM IN THE SUITE.
000590        C01 IS TOP-OF-FORM
000600*        VALID-QUANTITY-DIGITS IS NOT ACTUALLY TESTED IN THIS
000610*        PROGRAM -- CARRIED OVER FROM THE SHOP'S STANDARD
000620*        SPECIAL-NAMES PARAGRAPH FOR PROGRAMS THAT EDIT A NUMERIC
000630*        FIELD RECEIVED AS DISPLAY DATA.
000640        CLASS VALID-QUANTITY-DIGITS IS "0" THRU "9"
000650*        UPSI-0 LETS OPERATIONS RERUN THIS JOB IN TEST MODE FROM
000660*        THE JCL WITHOUT A RECOMPILE -- NEITHER STATUS IS
000670*        TESTED IN THE PROCEDURE DIVISION BELOW, BUT THE SWITCH IS
000680*        RESERVED FOR THE NEXT DEBUG AID THIS PROGRAM NEEDS.
000690        UPSI-0 ON  STATUS IS RUN-IS-TEST-MODE
000700               OFF STATUS IS RUN-IS-PRODUCTION-MODE.
000710 
000720    INPUT-OUTPUT SECTION.
000730    FILE-CONTROL.
000740 
000750*    ORDER-REQUEST-FILE IS THE RAW TRANSACTION STREAM KEYED BY
000760*    ORDER NUMBER -- MULTIPLE DETAIL LINES SHARE ONE ORDER NUMBER
000770*    AND ARRIVE TOGETHER (EXTRACT IS SORTED THAT WAY UPSTREAM).
000780        COPY "SLOREQ.CBL".
000790*    ACCOUNT-FILE AND MENU-FILE ARE THE TWO MASTERS THIS PROGRAM
000800*    VALIDATES AGAINST -- NEITHER IS EVER UPDATED HERE.  BOTH ARE
000810*    MAINTAINED BY VENDOR-MAINTENANCE AND THE MENU OFFICE'S OWN
000820*    UPDATE JOB, NOT BY ANYTHING IN THIS SUITE.
000830        COPY "SLACCT.CBL".
000840        COPY "SLMENU.CBL".
000850*    ORDER-FILE IS THIS PROGRAM'S OUTPUT -- THE PRICED, ACCEPTED
000860*    ORDER MASTER THAT PAYMENT-CREATION READS NEXT IN THE NIGHTLY
000870*    CYCLE.  NOTHING ELSE IN THE SUITE WRITES TO THIS FILE.
000880        COPY "SLORD.CBL".
000890 
000900*    REJECT-LISTING IS LINE SEQUENTIAL RATHER THAN A REPORT WRITER
000910*    CONTROLLED FILE -- THE LAYOUT IS SIMPLE ENOUGH THAT THIS
000920*    PROGRAM JUST BUILDS THE 132-BYTE LINE ITSELF.
000930        SELECT REJECT-LISTING
000940               ASSIGN TO "REJLIST"
000950               ORGANIZATION IS LINE SEQUENTIAL.
000960 
000970 DATA DIVISION.
000980    FILE SECTION.
000990 
001000*    FDOREQ.CBL CARRIES ORDER-REQUEST-RECORD -- ONE ROW PER ORDER
001010*    DETAIL LINE, REQ-ORDER-NO REPEATED ON EVERY LINE OF THE SAME
001020*    ORDER.
001030        COPY "FDOREQ.CBL".
001040*    FDACCT.CBL CARRIES ACCOUNT-RECORD, KEYED ON ACCT-ID, WITH THE
001050*    ACCT-STATUS 88-LEVELS THIS PROGRAM TESTS IN 0300.
001060        COPY "FDACCT.CBL".
001070*    FDMENU.CBL CARRIES MENU-RECORD, KEYED ON MENU-ID, WITH
001080*    MENU-PRICE AND THE MENU-IS-AVAILABLE 88-LEVEL THIS PROGRAM
001090*    TESTS IN 0400.
001100        COPY "FDMENU.CBL".
001110*    FDORD.CBL CARRIES ORD-RECORD -- THE PRICED ORDER MASTER THIS
001120*    PROGRAM WRITES, ONE ROW PER ORDER WITH ITS ITEM TABLE
001130*    FLATTENED INTO THE RECORD.
001140        COPY "FDORD.CBL".
001150 
001160*    REJECT-LISTING IS THE PRINTED AUDIT TRAIL OF EVERY ORDER
001170*    THAT THIS PROGRAM TURNED AWAY, WITH THE REASON SPELLED OUT
001180*    FOR THE ORDER DESK TO WORK THE NEXT MORNING.  CR112 ADDED
001190*    THIS FILE -- BEFORE THAT, A REJECTED ORDER WAS SILENTLY
001200*    DROPPED AND NOBODY FOUND OUT UNTIL THE CUSTOMER CALLED.
001210        FD  REJECT-LISTING
001220            LABEL RECORDS ARE OMITTED.
001230        01  REJECT-PRINT-LINE           PIC X(132).
001240 
001250    WORKING-STORAGE SECTION.
001260 
001270*    REJECT-LINE IS BUILT ONE OF TWO WAYS DEPENDING ON WHETHER THE
001280*    WHOLE ORDER WAS REJECTED ON THE ACCOUNT (REJECT-LINE-ACCOUNT)
001290*    OR A SINGLE DETAIL LINE WAS THE CAUSE (REJECT-LINE-ITEM).
001300*    BOTH REDEFINE THE SAME 132-BYTE PRINT AREA SO ONLY ONE
001310*    WRITE-REJECT-LINE PARAGRAPH IS NEEDED.
001320        01  REJECT-LINE.
001330*            RJ-KEY AND RJ-REASON ARE THE GENERIC VIEW -- NEITHER
001340*            IS MOVED TO DIRECTLY BY THE PROCEDURE DIVISION, WHICH
001350*            ALWAYS GOES THROUGH ONE OF THE TWO REDEFINITIONS
001360*            BELOW SO THE ORDER NUMBER LINES UP IN COLUMN 1 EITHER
001370*            WAY.
001380            05  RJ-KEY                  PIC X(10).
001390            05  FILLER                  PIC X(02) VALUE SPACES.
001400            05  RJ-REASON               PIC X(60).
001410            05  FILLER                  PIC X(60) VALUE SPACES.
001420 
001430*    ACCOUNT-LEVEL REJECT VIEW -- USED WHEN THE ORDER NEVER GOT
001440*    PAST VALIDATE-ORDER-ACCOUNT.
001450        01  REJECT-LINE-ACCOUNT REDEFINES REJECT-LINE.
001460            05  RJA-ORDER-NO            PIC X(10).
001470            05  FILLER                  PIC X(02).
001480*            RJA-ACCT-ID IS THE ACCOUNT KEY WE COULD NOT VALIDATE,
001490*            NOT NECESSARILY A REAL ACCOUNT ON FILE.
001500            05  RJA-ACCT-ID             PIC X(10).
001510            05  FILLER                  PIC X(01).
001520            05  RJA-REASON-TEXT         PIC X(40).
001530            05  FILLER                  PIC X(69).
001540 
001550*    ITEM-LEVEL REJECT VIEW -- USED WHEN ONE DETAIL LINE FAILED
001560*    QUANTITY, MENU LOOKUP, AVAILABILITY OR THE 10-LINE LIMIT.
001570        01  REJECT-LINE-ITEM REDEFINES REJECT-LINE.
001580            05  RJI-ORDER-NO            PIC X(10).
001590            05  FILLER                  PIC X(02).
001600*            RJI-MENU-ID IS THE ITEM ON THE ONE OFFENDING LINE --
001610*            THE REST OF THE ORDER'S LINES ARE NOT LISTED
001620*            SEPARATELY SINCE THE WHOLE ORDER IS REJECTED ANYWAY.
001630            05  RJI-MENU-ID             PIC X(10).
001640            05  FILLER                  PIC X(01).
001650            05  RJI-REASON-TEXT         PIC X(40).
001660            05  FILLER                  PIC X(69).
001670 
001680*    W-ORDER-BUILD-AREA ACCUMULATES ONE ORDER GROUP (UP TO 10
001690*    DETAIL LINES) WHILE THE CONTROL BREAK ON REQ-ORDER-NO IS
001700*    STILL OPEN.  NOTHING IS WRITTEN TO ORDER-FILE UNTIL THE
001710*    WHOLE GROUP HAS BEEN READ AND FOUND CLEAN.
001720        01  W-ORDER-BUILD-AREA.
001730*            ACCOUNT, ADDRESS AND DATE ARE CARRIED ONCE PER ORDER
001740*            EVEN THOUGH THE REQUEST FILE REPEATS THEM ON EVERY
001750*            DETAIL LINE -- ONLY THE FIRST LINE'S COPY IS KEPT.
001760            05  W-BUILD-ACCT-ID         PIC X(10).
001770            05  W-BUILD-DELIV-ADDR      PIC X(40).
001780            05  W-BUILD-DATE            PIC 9(08).
001790            05  W-BUILD-ITEM-COUNT      PIC 99 COMP.
001800            05  W-BUILD-TOTAL           PIC S9(9)V99.
001810*            W-BUILD-ITEM-PRICE IS COPIED STRAIGHT FROM MENU-PRICE
001820*            AT THE MOMENT THE LINE IS PRICED (0600-PRICE-ORDER-
001830*            LINE) -- A LATER CHANGE TO THE MENU MASTER NEVER
001840*            REPRICES A LINE ALREADY IN THE BUILD AREA.
001850            05  W-BUILD-ITEM OCCURS 10 TIMES.
001860                10  W-BUILD-ITEM-MENU-ID    PIC X(10).
001870                10  W-BUILD-ITEM-QTY        PIC 9(04).
001880                10  W-BUILD-ITEM-PRICE      PIC S9(7)V99.
001890                10  W-BUILD-ITEM-SUBTOTAL   PIC S9(9)V99.
001900            05  FILLER                  PIC X(05).
001910 
001920*    FLAT VIEW OF THE BUILD AREA -- USED BY THE DUMP ROUTINE
001930*    OPERATIONS ASKED FOR WHEN A BUILD AREA LOOKED SUSPECT ON A
001940*    RERUN (SEE CR140 INVESTIGATION NOTES, 1989 RUN BOOK), AND
001950*    GIVES 0200-PROCESS-ONE-ORDER-GROUP A SINGLE MOVE SPACES TO
001960*    CLEAR THE WHOLE BUILD AREA BETWEEN ORDER GROUPS.
001970        01  FILLER REDEFINES W-ORDER-BUILD-AREA.
001980            05  W-BUILD-FLAT-VIEW       PIC X(416).
001990 
002000*    SET TO "Y" ONLY BY 0700-READ-REQUEST-NEXT-RECORD WHEN THE
002010*    REQUEST FILE RUNS OUT -- NOTHING ELSE TOUCHES THIS FLAG.
002020        01  W-END-OF-FILE               PIC X.
002030            88  END-OF-FILE             VALUE "Y".
002040 
002050*    SET THE MOMENT ANY PART OF THE CURRENT ORDER GROUP FAILS A
002060*    VALIDATION -- ONCE SET IT STAYS SET FOR THE REST OF THE
002070*    GROUP; THERE IS NO PATH THAT CLEARS IT MID-GROUP.
002080        01  W-ORDER-REJECTED            PIC X.
002090            88  ORDER-REJECTED          VALUE "Y".
002100 
002110*    RESULT OF THE ACCOUNT-MASTER READ IN 0300-VALIDATE-ORDER-
002120*    ACCOUNT -- TESTED ONCE PER ORDER GROUP, NOT PER LINE, SINCE
002130*    THE ACCOUNT IS THE SAME FOR EVERY LINE OF ONE ORDER.
002140        01  W-FOUND-ACCOUNT-RECORD      PIC X.
002150            88  FOUND-ACCOUNT-RECORD    VALUE "Y".
002160 
002170*    RESULT OF THE MENU-MASTER READ IN 0450-LOOK-UP-MENU-ITEM --
002180*    TESTED ONCE PER DETAIL LINE, SINCE CR401 REQUIRES EVERY
002190*    LINE'S ITEM TO BE LOOKED UP AND CHECKED FOR AVAILABILITY.
002200*    DIFFERENT LINES ON THE SAME ORDER CAN NAME DIFFERENT ITEMS,
002210*    SO THIS FLAG CANNOT BE SET JUST ONCE PER ORDER THE WAY
002220*    W-FOUND-ACCOUNT-RECORD IS.
002230        01  W-FOUND-MENU-RECORD         PIC X.
002240            88  FOUND-MENU-RECORD       VALUE "Y".
002250 
002260*    FILE STATUS BYTES -- CHECKED ONLY UNDER DEBUG; PRODUCTION
002270*    RELIES ON THE INVALID KEY / AT END CLAUSES BELOW.  KEPT IN
002280*    WORKING-STORAGE RATHER THAN DISPLAYED SO A DEBUG UPSI SWITCH
002290*    CAN BE THROWN ON A RERUN WITHOUT A RECOMPILE.
002300        01  W-ACCOUNT-FILE-STATUS       PIC XX.
002310        01  W-MENU-FILE-STATUS          PIC XX.
002320        01  W-OREQ-FILE-STATUS          PIC XX.
002330        01  W-ORDER-FILE-STATUS         PIC XX.
002340 
002350*    HOLDS THE ORDER NUMBER OF THE GROUP CURRENTLY BEING BUILT SO
002360*    0400-BUILD-ONE-ORDER-LINE CAN TELL WHEN THE REQUEST FILE HAS
002370*    ROLLED OVER TO THE NEXT ORDER.  ALSO USED TO STAMP EVERY
002380*    REJECT LINE WRITTEN FOR THIS ORDER GROUP, ACCOUNT-LEVEL OR
002390*    ITEM-LEVEL.
002400        01  W-CURRENT-ORDER-NO          PIC X(10).
002410 
002420*    COUNTS AND DOLLARS FOR THE RUN-TOTALS DISPLAY -- CR205.  ALL
002430*    THREE ARE RESET TO ZERO IN 0100-MAIN-PROCESS BEFORE THE FIRST
002440*    REQUEST RECORD IS READ AND ARE NEVER TOUCHED OUTSIDE THIS
002450*    PROGRAM'S OWN WORKING-STORAGE.  THEY ARE NOT WRITTEN TO ANY
002460*    FILE -- THE CONSOLE DISPLAY IN 0900 IS THE ONLY PLACE THEY
002470*    ARE EVER SEEN.
002480        01  W-RUN-TOTALS.
002490            05  W-ORDERS-WRITTEN        PIC 9(7) COMP.
002500            05  W-ORDERS-REJECTED       PIC 9(7) COMP.
002510            05  W-TOTAL-ORDER-VALUE     PIC S9(9)V99.
002520            05  FILLER                  PIC X(05).
002530 
002540*    SUBSCRIPTS W-BUILD-ITEM AND ORD-ITEM -- NEVER ALLOWED PAST
002550*    10 (SEE 0600-PRICE-ORDER-LINE AND 0650-MOVE-ONE-PRICED-LINE).
002560*    DECLARED COMP SINCE IT IS INCREMENTED AND TESTED IN A TIGHT
002570*    LOOP ON EVERY PRICED LINE OF EVERY ORDER IN THE RUN.
002580        01  W-ITEM-SUBSCRIPT            PIC 99 COMP.
002590 
002600*    EDITED DISPLAY FIELDS FOR THE CONSOLE MESSAGE IN
002610*    0900-DISPLAY-RUN-TOTALS -- NOT WRITTEN TO ANY FILE.  THE
002620*    TRAILING MINUS SIGN ON THE TOTAL-VALUE PICTURE IS THERE ONLY
002630*    AS A BELT-AND-SUSPENDERS CHECK; A NEGATIVE RUN TOTAL WOULD
002640*    MEAN SOMETHING IS ALREADY WRONG UPSTREAM.
002650        01  W-DISPLAY-ORDERS-WRITTEN    PIC ZZZ,ZZ9.
002660        01  W-DISPLAY-ORDERS-REJECTED   PIC ZZZ,ZZ9.
002670        01  W-DISPLAY-TOTAL-VALUE       PIC Z,ZZZ,ZZZ,ZZ9.99-.
002680*-----------------------------------------------------------------
002690 
002700*    08/22/00  RVT  CR460 PROCEDURE DIVISION RENUMBERED IN
002710*                         HUNDREDS PER MEMO 00-14 -- SEE CHANGE
002720*                         LOG.  PARAGRAPH BODIES OTHERWISE
002730*                         UNCHANGED FROM THE ORIGINAL LOGIC.
002740 PROCEDURE DIVISION.
002750 
002760*================================================================
002770*    0100-MAIN-PROCESS
002780*    OPENS ALL FIVE FILES, PRIMES THE FIRST REQUEST RECORD, THEN
002790*    DRIVES ONE PASS OF PROCESS-ONE-ORDER-GROUP PER DISTINCT ORDER
002800*    NUMBER UNTIL THE REQUEST FILE IS EXHAUSTED.  THIS IS THE ONLY
002810*    PARAGRAPH THAT OPENS OR CLOSES A FILE.
002820*================================================================
002830 0100-MAIN-PROCESS.
002840 
002850*    ORDER-REQUEST-FILE AND ACCOUNT-FILE/MENU-FILE ARE ALL OPENED
002860*    INPUT -- THIS PROGRAM NEVER REWRITES A MASTER RECORD.
002870    OPEN INPUT  ORDER-REQUEST-FILE.
002880    OPEN INPUT  ACCOUNT-FILE.
002890    OPEN INPUT  MENU-FILE.
002900    OPEN OUTPUT ORDER-FILE.
002910    OPEN OUTPUT REJECT-LISTING.
002920 
002930    MOVE "N" TO W-END-OF-FILE.
002940    MOVE 0   TO W-ORDERS-WRITTEN.
002950    MOVE 0   TO W-ORDERS-REJECTED.
002960    MOVE 0   TO W-TOTAL-ORDER-VALUE.
002970 
002980*    PRIME THE FIRST REQUEST RECORD BEFORE THE CONTROL-BREAK LOOP
002990*    BEGINS -- STANDARD READ-AHEAD TECHNIQUE FOR THIS SHOP.
003000    PERFORM 0700-READ-REQUEST-NEXT-RECORD THRU 0700-EXIT.
003010 
003020    PERFORM 0200-PROCESS-ONE-ORDER-GROUP THRU 0200-EXIT
003030        UNTIL END-OF-FILE.
003040 
003050    PERFORM 0900-DISPLAY-RUN-TOTALS THRU 0900-EXIT.
003060 
003070*    ALL FIVE FILES ARE CLOSED TOGETHER HERE, IN THE SAME ORDER
003080*    THEY WERE OPENED ABOVE -- THIS SHOP'S HOUSE STYLE.
003090    CLOSE ORDER-REQUEST-FILE.
003100    CLOSE ACCOUNT-FILE.
003110    CLOSE MENU-FILE.
003120    CLOSE ORDER-FILE.
003130    CLOSE REJECT-LISTING.
003140 
003150    GO TO 0100-EXIT.
003160 
003170 0100-EXIT.
003180*    THIS IS THE ONLY PARAGRAPH IN THE PROGRAM THAT CAN STOP THE
003190*    RUN -- EVERY OTHER PARAGRAPH FALLS THROUGH TO ITS OWN -EXIT.
003200    EXIT PROGRAM.
003210    STOP RUN.
003220*-----------------------------------------------------------------
003230 
003240*================================================================
003250*    0200-PROCESS-ONE-ORDER-GROUP  THRU  0200-EXIT
003260*    GATHERS EVERY REQUEST LINE THAT SHARES THE SAME REQ-ORDER-NO,
003270*    VALIDATING THE ACCOUNT ONCE (0300) AND EVERY LINE AS IT IS
003280*    CONSUMED (0400), THEN WRITES THE PRICED ORDER OR COUNTS THE
003290*    REJECT ON THE BREAK.  CR318 MADE THIS WHOLE-ORDER REJECT THE
003300*    RULE RATHER THAN LINE-BY-LINE.
003310*================================================================
003320 0200-PROCESS-ONE-ORDER-GROUP.
003330 
003340*    CLEAR THE BUILD AREA BY ITS FLAT REDEFINITION -- ONE MOVE
003350*    SPACES RATHER THAN CLEARING EACH FIELD AND EACH TABLE ENTRY
003360*    ONE AT A TIME.
003370    MOVE REQ-ORDER-NO TO W-CURRENT-ORDER-NO.
003380    MOVE SPACES TO W-BUILD-FLAT-VIEW.
003390    MOVE "N" TO W-ORDER-REJECTED.
003400    MOVE 0   TO W-BUILD-ITEM-COUNT W-BUILD-TOTAL.
003410    MOVE REQ-ACCT-ID     TO W-BUILD-ACCT-ID.
003420    MOVE REQ-DELIV-ADDR  TO W-BUILD-DELIV-ADDR.
003430    MOVE REQ-DATE        TO W-BUILD-DATE.
003440 
003450    PERFORM 0300-VALIDATE-ORDER-ACCOUNT THRU 0300-EXIT.
003460 
003470*    CONSUME EVERY DETAIL LINE THAT STILL CARRIES THIS ORDER
003480*    NUMBER.  THE LOOP ALSO STOPS ON END-OF-FILE SO A SINGLE-LINE
003490*    ORDER AT THE TAIL OF THE FILE STILL GETS PRICED -- CR140 --
003500*    BEFORE CR140 A LAST ORDER WITH ONLY ONE LINE WAS LEFT HALF
003510*    BUILT AND NEVER WRITTEN WHEN THE FILE RAN OUT MID-GROUP.
003520    PERFORM 0400-BUILD-ONE-ORDER-LINE THRU 0400-EXIT
003530        UNTIL REQ-ORDER-NO NOT = W-CURRENT-ORDER-NO
003540           OR END-OF-FILE.
003550 
003560*    CR318 -- ONE BAD LINE OR A BAD ACCOUNT SINKS THE WHOLE ORDER,
003570*    NOT JUST THE OFFENDING LINE.
003580    IF ORDER-REJECTED
003590       ADD 1 TO W-ORDERS-REJECTED
003600       GO TO 0200-EXIT.
003610 
003620    PERFORM 0600-WRITE-PRICED-ORDER THRU 0600-EXIT.
003630    ADD 1 TO W-ORDERS-WRITTEN.
003640    ADD W-BUILD-TOTAL TO W-TOTAL-ORDER-VALUE.
003650 
003660 0200-EXIT.
003670    EXIT.
003680*-----------------------------------------------------------------
003690 
003700*================================================================
003710*    0300-VALIDATE-ORDER-ACCOUNT  THRU  0300-EXIT
003720*    READS THE ACCOUNT MASTER ONCE PER ORDER GROUP.  A MISSING
003730*    ACCOUNT OR ONE WHOSE ACCT-STATUS IS NOT ACTIVE (SEE THE
003740*    88-LEVEL IN FDACCT.CBL) REJECTS THE WHOLE ORDER -- CR318.
003750*================================================================
003760 0300-VALIDATE-ORDER-ACCOUNT.
003770 
003780*    ACCT-ID IS THE KEY OF ACCOUNT-FILE (SEE FDACCT.CBL) -- A KEY
003790*    THAT DOES NOT HIT THE ACCOUNT MASTER FALLS THROUGH TO THE
003800*    NOT-FOUND PATH BELOW.
003810    MOVE REQ-ACCT-ID TO ACCT-ID.
003820    MOVE "Y" TO W-FOUND-ACCOUNT-RECORD.
003830 
003840    READ ACCOUNT-FILE RECORD
003850        INVALID KEY
003860            MOVE "N" TO W-FOUND-ACCOUNT-RECORD.
003870 
003880    IF FOUND-ACCOUNT-RECORD
003890       GO TO 0300-CHECK-ACTIVE.
003900 
003910    MOVE "Y" TO W-ORDER-REJECTED.
003920    MOVE W-CURRENT-ORDER-NO TO RJA-ORDER-NO.
003930    MOVE REQ-ACCT-ID        TO RJA-ACCT-ID.
003940    MOVE "ACCOUNT NOT FOUND" TO RJA-REASON-TEXT.
003950    PERFORM 0500-WRITE-REJECT-LINE THRU 0500-EXIT.                CR112   
003960    GO TO 0300-EXIT.
003970 
003980*    ACCOUNT EXISTS -- NOW CHECK ACCT-STATUS VIA THE 88-LEVEL IN
003990*    FDACCT.CBL.  CR318 MOVED THIS TEST HERE FROM THE OLD PER-LINE
004000*    CHECK SO A SUSPENDED ACCOUNT KILLS THE ORDER UP FRONT.
004010 0300-CHECK-ACTIVE.
004020    IF ACCT-IS-ACTIVE
004030       GO TO 0300-EXIT.
004040 
004050    MOVE "Y" TO W-ORDER-REJECTED.
004060    MOVE W-CURRENT-ORDER-NO TO RJA-ORDER-NO.
004070    MOVE REQ-ACCT-ID        TO RJA-ACCT-ID.
004080    MOVE "ACCOUNT IS INACTIVE" TO RJA-REASON-TEXT.
004090    PERFORM 0500-WRITE-REJECT-LINE THRU 0500-EXIT.                CR112   
004100 
004110 0300-EXIT.
004120    EXIT.
004130*-----------------------------------------------------------------
004140 
004150*================================================================
004160*    0400-BUILD-ONE-ORDER-LINE  THRU  0400-EXIT
004170*    CONSUMES ONE REQUEST LINE.  A ZERO OR NEGATIVE QUANTITY
004180*    (CR455), A MISSING MENU ITEM, OR AN UNAVAILABLE MENU ITEM
004190*    (CR401 -- CHECKED ON EVERY LINE, NOT JUST THE FIRST) REJECTS
004200*    THE WHOLE ORDER.  OTHERWISE THE LINE IS PRICED AND ADDED TO
004210*    THE BUILD AREA.  ALWAYS ENDS BY READING THE NEXT REQUEST.
004220*================================================================
004230 0400-BUILD-ONE-ORDER-LINE.
004240 
004250*    CR455 -- A ZERO OR NEGATIVE QUANTITY NO LONGER JUST DROPS THE
004260*    LINE, IT REJECTS THE WHOLE ORDER.
004270    IF REQ-QUANTITY NOT > 0
004280       GO TO 0400-BAD-QUANTITY.
004290 
004300    PERFORM 0450-LOOK-UP-MENU-ITEM THRU 0450-EXIT.
004310 
004320    IF NOT FOUND-MENU-RECORD
004330       GO TO 0400-NOT-FOUND.
004340 
004350*    CR401 -- AVAILABILITY IS NOW TESTED HERE ON EVERY LINE, NOT
004360*    JUST THE FIRST LINE OF THE ORDER AS THE ORIGINAL RELEASE DID.
004370    IF NOT MENU-IS-AVAILABLE
004380       GO TO 0400-NOT-AVAILABLE.
004390 
004400    PERFORM 0600-PRICE-ORDER-LINE THRU 0600A-EXIT.
004410    GO TO 0400-READ-NEXT.
004420 
004430 0400-BAD-QUANTITY.
004440    MOVE "Y" TO W-ORDER-REJECTED.
004450    MOVE W-CURRENT-ORDER-NO TO RJI-ORDER-NO.
004460    MOVE REQ-MENU-ID        TO RJI-MENU-ID.
004470    MOVE "QUANTITY MUST BE GREATER THAN ZERO"
004480                            TO RJI-REASON-TEXT.
004490    PERFORM 0500-WRITE-REJECT-LINE THRU 0500-EXIT.
004500    GO TO 0400-READ-NEXT.
004510 
004520*    MENU-ID DID NOT HIT THE MENU MASTER -- A DISCONTINUED ITEM OR
004530*    A TYPO ON THE ORDER DESK'S SIDE; EITHER WAY THE WHOLE ORDER
004540*    GOES TO THE REJECT LISTING FOR A HUMAN TO SORT OUT.
004550 0400-NOT-FOUND.
004560    MOVE "Y" TO W-ORDER-REJECTED.
004570    MOVE W-CURRENT-ORDER-NO TO RJI-ORDER-NO.
004580    MOVE REQ-MENU-ID        TO RJI-MENU-ID.
004590    MOVE "MENU ITEM NOT FOUND" TO RJI-REASON-TEXT.
004600    PERFORM 0500-WRITE-REJECT-LINE THRU 0500-EXIT.
004610    GO TO 0400-READ-NEXT.
004620 
004630*    MENU-IS-AVAILABLE IS AN 88-LEVEL IN FDMENU.CBL THAT THE MENU
004640*    OFFICE FLIPS OFF WHEN AN ITEM IS TEMPORARILY OUT OF STOCK.
004650 0400-NOT-AVAILABLE.
004660    MOVE "Y" TO W-ORDER-REJECTED.
004670    MOVE W-CURRENT-ORDER-NO TO RJI-ORDER-NO.
004680    MOVE REQ-MENU-ID        TO RJI-MENU-ID.
004690    MOVE "MENU ITEM NOT AVAILABLE" TO RJI-REASON-TEXT.
004700    PERFORM 0500-WRITE-REJECT-LINE THRU 0500-EXIT.
004710 
004720*    ALL THREE BRANCHES ABOVE, AND THE GOOD-LINE PATH, FUNNEL
004730*    THROUGH HERE TO PICK UP THE NEXT REQUEST RECORD BEFORE THE
004740*    LOOP IN 0200 RE-TESTS ITS UNTIL CONDITION.
004750 0400-READ-NEXT.
004760    PERFORM 0700-READ-REQUEST-NEXT-RECORD THRU 0700-EXIT.
004770 
004780 0400-EXIT.
004790    EXIT.
004800*-----------------------------------------------------------------
004810 
004820*================================================================
004830*    0450-LOOK-UP-MENU-ITEM  THRU  0450-EXIT
004840*    READS THE MENU MASTER FOR THE CURRENT REQUEST LINE'S ITEM.
004850*================================================================
004860 0450-LOOK-UP-MENU-ITEM.
004870 
004880*    MENU-ID IS THE KEY OF MENU-FILE (SEE FDMENU.CBL).
004890    MOVE REQ-MENU-ID TO MENU-ID.
004900    MOVE "Y" TO W-FOUND-MENU-RECORD.
004910 
004920    READ MENU-FILE RECORD
004930        INVALID KEY
004940            MOVE "N" TO W-FOUND-MENU-RECORD.
004950 
004960 0450-EXIT.
004970    EXIT.
004980*-----------------------------------------------------------------
004990 
005000*================================================================
005010*    0500-WRITE-REJECT-LINE  THRU  0500-EXIT
005020*    COMMON WRITE FOR BOTH REJECT-LINE-ACCOUNT AND -ITEM VIEWS --
005030*    VIEWS -- CR112.  CALLER HAS ALREADY MOVED THE REASON TEXT.
005040*================================================================
005050 0500-WRITE-REJECT-LINE.
005060 
005070    MOVE REJECT-LINE TO REJECT-PRINT-LINE.
005080    WRITE REJECT-PRINT-LINE.
005090 
005100 0500-EXIT.
005110    EXIT.
005120*-----------------------------------------------------------------
005130 
005140*================================================================
005150*    0600-PRICE-ORDER-LINE  THRU  0600A-EXIT
005160*    ADDS ONE PRICED LINE TO THE BUILD AREA TABLE.  THE TABLE IS
005170*    CAPPED AT 10 OCCURRENCES (SLORD.CBL MATCHES); AN 11TH LINE
005180*    REJECTS THE WHOLE ORDER RATHER THAN OVERFLOW THE SUBSCRIPT.
005190*================================================================
005200 0600-PRICE-ORDER-LINE.
005210 
005220*    MENU-PRICE COMES STRAIGHT FROM THE MENU MASTER JUST READ IN
005230*    0450 -- THIS PROGRAM NEVER PRICES OFF A STALE VALUE.
005240    IF W-BUILD-ITEM-COUNT NOT < 10
005250       GO TO 0600-TOO-MANY-LINES.
005260 
005270    ADD 1 TO W-BUILD-ITEM-COUNT.
005280    MOVE W-BUILD-ITEM-COUNT TO W-ITEM-SUBSCRIPT.
005290 
005300    MOVE REQ-MENU-ID  TO
005310        W-BUILD-ITEM-MENU-ID (W-ITEM-SUBSCRIPT).
005320    MOVE REQ-QUANTITY TO
005330        W-BUILD-ITEM-QTY (W-ITEM-SUBSCRIPT).
005340    MOVE MENU-PRICE   TO
005350        W-BUILD-ITEM-PRICE (W-ITEM-SUBSCRIPT).
005360 
005370    COMPUTE W-BUILD-ITEM-SUBTOTAL (W-ITEM-SUBSCRIPT) ROUNDED =
005380            MENU-PRICE * REQ-QUANTITY.
005390 
005400    ADD W-BUILD-ITEM-SUBTOTAL (W-ITEM-SUBSCRIPT)
005410        TO W-BUILD-TOTAL.
005420    GO TO 0600A-EXIT.
005430 
005440*    THE TABLE CANNOT HOLD AN 11TH LINE -- SLORD.CBL'S ORD-ITEM
005450*    TABLE IS THE SAME FIXED SIZE, SO OVERFLOWING HERE WOULD ONLY
005460*    OVERFLOW THERE TOO.  REJECT THE WHOLE ORDER INSTEAD.
005470 0600-TOO-MANY-LINES.
005480    MOVE "Y" TO W-ORDER-REJECTED.
005490    MOVE W-CURRENT-ORDER-NO TO RJI-ORDER-NO.
005500    MOVE REQ-MENU-ID        TO RJI-MENU-ID.
005510    MOVE "MORE THAN 10 LINES ON ONE ORDER" TO RJI-REASON-TEXT.
005520    PERFORM 0500-WRITE-REJECT-LINE THRU 0500-EXIT.
005530 
005540 0600A-EXIT.
005550    EXIT.
005560*-----------------------------------------------------------------
005570 
005580*================================================================
005590*    0600-WRITE-PRICED-ORDER  THRU  0600-EXIT
005600*    MOVES THE FINISHED BUILD AREA TO ORD-RECORD AND WRITES THE
005610*    ORDER MASTER -- THE HAND-OFF POINT TO PAYMENT-CREATION.
005620*    ORD-STATUS OF "01" MEANS PRICED-AND-ACCEPTED, NOT YET PAID.
005630*================================================================
005640 0600-WRITE-PRICED-ORDER.
005650 
005660*    CR502 -- ORD-TOTAL-AMOUNT WAS WIDENED AFTER A LARGE CATERING
005670*    ORDER OVERFLOWED THE OLD FIELD; W-BUILD-TOTAL ITSELF DID NOT
005680*    NEED TO CHANGE WIDTH.
005690    MOVE W-CURRENT-ORDER-NO   TO ORD-ID.
005700    MOVE W-BUILD-ACCT-ID      TO ORD-ACCT-ID.
005710    MOVE "01"                 TO ORD-STATUS.
005720    MOVE W-BUILD-TOTAL        TO ORD-TOTAL-AMOUNT.
005730    MOVE W-BUILD-DELIV-ADDR   TO ORD-DELIV-ADDR.
005740    MOVE W-BUILD-DATE         TO ORD-DATE.
005750    MOVE W-BUILD-ITEM-COUNT   TO ORD-ITEM-COUNT.
005760 
005770    PERFORM 0650-MOVE-ONE-PRICED-LINE THRU 0650-EXIT
005780        VARYING W-ITEM-SUBSCRIPT FROM 1 BY 1
005790        UNTIL W-ITEM-SUBSCRIPT > W-BUILD-ITEM-COUNT.
005800 
005810*    A DUPLICATE ORDER KEY MEANS THE SAME ORDER NUMBER CAME
005820*    THROUGH TWICE IN ONE RUN -- LOGGED TO THE CONSOLE RATHER THAN
005830*    THE REJECT LISTING SINCE OPERATIONS, NOT THE ORDER DESK,
005840*    HANDLES THIS ONE.
005850    WRITE ORDER-RECORD
005860        INVALID KEY
005870            DISPLAY "** DUPLICATE ORDER KEY, NOT WRITTEN: "
005880                     W-CURRENT-ORDER-NO.
005890 
005900 0600-EXIT.
005910    EXIT.
005920*-----------------------------------------------------------------
005930 
005940*================================================================
005950*    0650-MOVE-ONE-PRICED-LINE  THRU  0650-EXIT
005960*    COPIES ONE SUBSCRIPTED LINE FROM THE BUILD AREA TABLE TO THE
005970*    MATCHING ORD-ITEM TABLE ENTRY.
005980*================================================================
005990 0650-MOVE-ONE-PRICED-LINE.
006000 
006010*    RUNS ONCE PER LINE IN THE FINISHED ORDER, DRIVEN BY THE
006020*    VARYING CLAUSE IN 0600-WRITE-PRICED-ORDER -- W-ITEM-SUBSCRIPT
006030*    IS SET BY THE CALLER, NOT BY THIS PARAGRAPH.
006040    MOVE W-BUILD-ITEM-MENU-ID (W-ITEM-SUBSCRIPT)
006050        TO ORD-ITEM-MENU-ID (W-ITEM-SUBSCRIPT).
006060    MOVE W-BUILD-ITEM-QTY (W-ITEM-SUBSCRIPT)
006070        TO ORD-ITEM-QTY (W-ITEM-SUBSCRIPT).
006080    MOVE W-BUILD-ITEM-PRICE (W-ITEM-SUBSCRIPT)
006090        TO ORD-ITEM-PRICE (W-ITEM-SUBSCRIPT).
006100    MOVE W-BUILD-ITEM-SUBTOTAL (W-ITEM-SUBSCRIPT)
006110        TO ORD-ITEM-SUBTOTAL (W-ITEM-SUBSCRIPT).
006120 
006130 0650-EXIT.
006140    EXIT.
006150*-----------------------------------------------------------------
006160 
006170*================================================================
006180*    0700-READ-REQUEST-NEXT-RECORD  THRU  0700-EXIT
006190*    SETS W-END-OF-FILE ON THE AT END CONDITION -- THE ONLY PLACE
006200*    IN THE PROGRAM THAT TOUCHES THE ORDER-REQUEST-FILE READ.
006210*================================================================
006220 0700-READ-REQUEST-NEXT-RECORD.
006230 
006240*    THE REQUEST EXTRACT ARRIVES SORTED BY ORDER NUMBER, SO ALL
006250*    LINES FOR ONE ORDER ARE CONSECUTIVE -- THE CONTROL BREAK IN
006260*    0200/0400 DEPENDS ON THIS ORDERING.
006270    READ ORDER-REQUEST-FILE NEXT RECORD
006280        AT END
006290            MOVE "Y" TO W-END-OF-FILE.
006300 
006310 0700-EXIT.
006320    EXIT.
006330*-----------------------------------------------------------------
006340 
006350*================================================================
006360*    0900-DISPLAY-RUN-TOTALS  THRU  0900-EXIT
006370*    END-OF-JOB COUNTS FOR THE OPERATOR CONSOLE -- CR205.
006380*================================================================
006390 0900-DISPLAY-RUN-TOTALS.
006400 
006410*    CR205 -- OPERATIONS WANTED A QUICK EYEBALL CHECK ON THE
006420*    CONSOLE AT THE END OF EACH RUN WITHOUT HAVING TO OPEN THE
006430*    REJECT LISTING.
006440    MOVE W-ORDERS-WRITTEN    TO W-DISPLAY-ORDERS-WRITTEN.
006450    MOVE W-ORDERS-REJECTED   TO W-DISPLAY-ORDERS-REJECTED.
006460    MOVE W-TOTAL-ORDER-VALUE TO W-DISPLAY-TOTAL-VALUE.
006470 
006480    DISPLAY "ORDER-PRICING-ENGINE -- RUN TOTALS".
006490    DISPLAY "  ORDERS WRITTEN....: " W-DISPLAY-ORDERS-WRITTEN.
006500    DISPLAY "  ORDERS REJECTED...: " W-DISPLAY-ORDERS-REJECTED.
006510    DISPLAY "  TOTAL ORDER VALUE.: " W-DISPLAY-TOTAL-VALUE.
006520 
006530 0900-EXIT.
006540    EXIT.
006550*-----------------------------------------------------------------
