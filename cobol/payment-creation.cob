000100 
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. payment-creation.
000130 AUTHOR. D. MCALLEN.
000140 INSTALLATION. HARBORVIEW FOOD SERVICES - EDP DIVISION.
000150 DATE-WRITTEN. 06/19/1989.
000160 DATE-COMPILED.
000170 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180 
000190*-----------------------------------------------------------------
000200*  CHANGE LOG
000210*
000220*  06/19/89  DMA  ORIG  INITIAL RELEASE.  TAKES ONE PAYMENT
000230*                       REQUEST PER PENDING ORDER, MINTS A PAYMENT
000240*                       RECORD AND HANDS IT TO THE SETTLEMENT
000250*                       GATEWAY ADAPTER.
000260*  01/30/90  DMA  CR161 ADDED CHECK FOR AN ORDER THAT IS ALREADY
000270*                       PAID -- SALES OFFICE WAS RE-KEYING DUPES.
000280*  08/14/91  JPR  CR229 REJECT LISTING NOW SHOWS THE REQUESTED
000290*                       METHOD CODE ALONGSIDE THE REASON.
000300*  03/02/94  JPR  CR297 ORDER MUST BE IN PENDING STATUS BEFORE A
000310*                       PAYMENT MAY BE RAISED AGAINST IT.
000320*  12/11/97  KOY  CR370 PAY-DESC NOW CARRIED THROUGH FROM THE
000330*                       REQUEST RECORD INSTEAD OF LEFT BLANK.
000340*  11/09/98  KOY  Y2K01 CONFIRMED NO TWO-DIGIT YEAR FIELDS ARE
000350*                       USED IN THIS PROGRAM. PAY-PAID-DATE IS SET
000360*                       ONLY BY THE SETTLEMENT STEP, NOT HERE.
000370*  07/21/00  TNV  CR448 GATEWAY METHOD CODE VALIDATED BEFORE THE
000380*                       CALL IS MADE, NOT LEFT TO THE ADAPTER.
000390*  08/15/00  RVT  CR453 CR297'S PENDING-STATUS EDIT REPLACED --
000400*                       SALES OFFICE CONFIRMED THE ONLY REAL
000410*                       EDIT IS THAT THE ORDER TOTAL BE POSITIVE.
000420*                       ALSO DEFAULTING A BLANK METHOD TO "MO"
000430*                       AND A BLANK DESCRIPTION TO "PAYMENT FOR
000440*                       ORDER xxxxxxxxxx", AND ONLY DIALING THE
000450*                       GATEWAY FOR WALLET (MO) PAYMENTS -- OTHER
000460*                       METHODS ARE SETTLED BY HAND AND STAY
000470*                       PENDING UNTIL THE SETTLEMENT STEP.
000480*  08/22/00  RVT  CR460 RESTRUCTURED TO THE EDP STANDARDS
000490*                       COMMITTEE'S NUMBERED-PARAGRAPH, PERFORM
000500*                       THRU CONVENTION (MEMO 00-14).  ALL PRIOR
000510*                       PARAGRAPH NAMES KEPT AS THE NUMBERED
000520*                       PARAGRAPH'S SUBJECT.  NO LOGIC CHANGED.
000530*  09/05/00  RVT  CR465 THE GATEWAY ADAPTER WAS THE ONLY CALLED
000540*                       SUBPROGRAM LEFT IN THE WHOLE SUITE THAT
000550*                       TOOK PARAMETERS ON LINKAGE -- EVERY OTHER
000560*                       CALL IN THE SHOP IS A BARE CALL TO A WHOLE
000570*                       SCREEN PROGRAM.  REPLACED WITH A COPYBOOK
000580*                       PARAGRAPH, PERFORMED OUT OF 0600 LIKE
000590*                       ASSIGN-NEW-PAYMENT-NUMBER, SHARING OUR OWN
000600*                       WORKING STORAGE.  NO BUSINESS RESULT
000610*                       CHANGED.
000620*-----------------------------------------------------------------
000630 
000640 ENVIRONMENT DIVISION.
000650     CONFIGURATION SECTION.
000660     SPECIAL-NAMES.
000670*        TOP-OF-FORM TIES THE PRINTER SKIP-TO-CHANNEL-1 TO OUR OWN
000680*        NAME SO WE DON'T HAVE TO REMEMBER THE RAW C01 EVERYWHERE.
000690         C01 IS TOP-OF-FORM
000700*        VALID-METHOD-CODE GUARDS THE GATEWAY SUBMIT IN 0600 BELOW
000710*        (CR448) -- ONLY THESE FOUR CODES EVER REACH THIS PROGRAM.
000720         CLASS VALID-METHOD-CODE IS "MO", "CA", "BT", "CC"
000730*        UPSI-0 LETS OPERATIONS FLIP THIS RUN INTO TEST MODE FROM
000740*        THE JCL PARM CARD.  NOT CURRENTLY TESTED BELOW.
000750         UPSI-0 ON  STATUS IS RUN-IS-TEST-MODE
000760                OFF STATUS IS RUN-IS-PRODUCTION-MODE.
000770 
000780     INPUT-OUTPUT SECTION.
000790     FILE-CONTROL.
000800 
000810*        THE REQUEST, ORDER, PAYMENT AND RUN-CONTROL FILES ALL
000820*        LIVE IN SHARED COPYBOOKS SO EVERY PROGRAM THAT TOUCHES
000830*        THEM ASSIGNS THEM THE SAME WAY.
000840         COPY "SLPREQ.CBL".
000850         COPY "SLORD.CBL".
000860         COPY "SLPAY.CBL".
000870         COPY "SLCTRL.CBL".
000880 
000890*        PAYMENT REQUESTS WE WILL NOT RAISE ARE LISTED HERE FOR
000900*        SUPPORT TO WORK, NOT SILENTLY DROPPED.
000910         SELECT PAYMENT-REJECT-LISTING
000920                ASSIGN TO "PAYREJ"
000930                ORGANIZATION IS LINE SEQUENTIAL.
000940 
000950 DATA DIVISION.
000960     FILE SECTION.
000970 
000980*        INBOUND PAYMENT REQUEST -- ONE RECORD PER ORDER TO BE
000990*        PAID, CARRYING THE REQUESTED METHOD AND DESCRIPTION.
001000         COPY "FDPREQ.CBL".
001010*        ORDER MASTER -- KEYED BY ORD-ID, READ ONLY HERE (THE
001020*        SETTLEMENT STEP IS THE ONLY ONE THAT EVER REWRITES IT).
001030         COPY "FDORD.CBL".
001040*        PAYMENT MASTER -- KEYED BY PAY-ID, ALTERNATE KEY ON
001050*        PAY-ORDER-ID FOR THE PRIOR-SUCCESS SCAN IN 0400 BELOW.
001060         COPY "FDPAY.CBL".
001070*        RUN-CONTROL RECORD -- HOLDS THE LAST PAYMENT NUMBER
001080*        MINTED, READ AND REWRITTEN BY THE COPYBOOK PARAGRAPH
001090*        CALLED OUT OF 0600 BELOW.
001100         COPY "FDCTRL.CBL".
001110 
001120*        ONE 132-BYTE PRINT LINE PER REJECTED PAYMENT REQUEST.
001130         FD  PAYMENT-REJECT-LISTING
001140             LABEL RECORDS ARE OMITTED.
001150         01  PAY-REJECT-PRINT-LINE          PIC X(132).
001160 
001170     WORKING-STORAGE SECTION.
001180 
001190*    PAY-REJECT-LINE IS THE GENERIC SHAPE OF A REJECT LISTING
001200*    LINE; THE TWO REDEFINES BELOW GIVE EACH REJECT REASON ITS
001210*    OWN NAMED FIELDS SO 0300 AND 0400 NEVER HAVE TO CARE ABOUT
001220*    THE OTHER ONE'S LAYOUT.
001230         01  PAY-REJECT-LINE.
001240*            ORDER ID THE REQUEST WAS RAISED AGAINST.
001250             05  PRJ-ORDER-ID               PIC X(10).
001260             05  FILLER                    PIC X(02) VALUE SPACES.
001270*            REQUESTED METHOD CODE, SHOWN ON EVERY REJECT LINE
001280*            REGARDLESS OF WHY IT WAS REJECTED (CR229).
001290             05  PRJ-METHOD                 PIC X(02).
001300             05  FILLER                    PIC X(02) VALUE SPACES.
001310*            GENERIC REASON TEXT -- THE TWO REDEFINES BELOW GIVE
001320*            THIS SAME 60 BYTES A MORE SPECIFIC NAME.
001330             05  PRJ-REASON                 PIC X(60).
001340             05  FILLER                    PIC X(56) VALUE SPACES.
001350 
001360*        ORDER-EDIT VIEW -- USED WHEN THE ORDER IS NOT FOUND OR
001370*        ITS TOTAL IS NOT POSITIVE (CR453).
001380         01  PAY-REJECT-ORDER-VIEW REDEFINES PAY-REJECT-LINE.
001390             05  PRJO-ORDER-ID              PIC X(10).
001400             05  FILLER                     PIC X(02).
001410             05  PRJO-METHOD                PIC X(02).
001420             05  FILLER                     PIC X(02).
001430             05  PRJO-ORDER-REASON          PIC X(40).
001440             05  FILLER                     PIC X(76).
001450 
001460*        DUPLICATE-PAYMENT VIEW -- USED WHEN THE ORDER ALREADY
001470*        CARRIES A SUCCESSFUL PAYMENT (CR161).
001480         01  PAY-REJECT-DUP-VIEW REDEFINES PAY-REJECT-LINE.
001490             05  PRJD-ORDER-ID              PIC X(10).
001500             05  FILLER                     PIC X(02).
001510             05  PRJD-METHOD                PIC X(02).
001520             05  FILLER                     PIC X(02).
001530             05  PRJD-PRIOR-PAY-ID          PIC X(10).
001540             05  FILLER                     PIC X(02).
001550             05  PRJD-DUP-REASON            PIC X(28).
001560             05  FILLER                     PIC X(76).
001570 
001580*    W-PAYMENT-BUILD-AREA CARRIES THE NEW PAYMENT'S FIELDS FROM
001590*    THE TIME THE DEFAULTS ARE APPLIED IN 0250 THROUGH THE WRITE
001600*    IN 0600 -- ONE AREA FOR THE WHOLE BUILD SO NO PARAGRAPH HAS
001610*    TO REACH BACK INTO THE REQUEST RECORD A SECOND TIME.
001620         01  W-PAYMENT-BUILD-AREA.
001630*            MINTED BY THE COPYBOOK PARAGRAPH PERFORMED OUT OF
001640*            0600 -- NEVER SET DIRECTLY IN THIS PROGRAM.
001650             05  W-NEW-PAY-ID               PIC X(10).
001660*            TAKEN STRAIGHT FROM THE ORDER TOTAL IN 0300 -- THIS
001670*            PROGRAM NEVER LETS THE REQUEST OVERRIDE IT.
001680             05  W-BUILD-AMOUNT             PIC S9(9)V99.
001690*            DEFAULTED TO "MO" IN 0250 WHEN THE REQUEST LEAVES
001700*            IT BLANK (CR453).
001710             05  W-BUILD-METHOD             PIC X(02).
001720*            DEFAULTED TO "PAYMENT FOR ORDER nnnnnnnnnn" IN 0250
001730*            WHEN THE REQUEST LEAVES IT BLANK (CR453, CR370).
001740             05  W-BUILD-DESC               PIC X(40).            CR453   
001750*            SET ONLY WHEN 0600 DIALS THE GATEWAY -- BLANK FOR
001760*            EVERY NON-WALLET METHOD.
001770             05  W-BUILD-GW-ORDER-ID        PIC X(30).
001780             05  W-BUILD-GW-AMOUNT-MINOR    PIC S9(13).
001790             05  W-BUILD-GW-RESULT-CODE     PIC X(04).
001800             05  W-BUILD-GW-MESSAGE         PIC X(30).
001810             05  FILLER                     PIC X(09).
001820 
001830*        FLAT 149-BYTE VIEW, USED ONLY WHEN A DUMP IS TAKEN.
001840         01  FILLER REDEFINES W-PAYMENT-BUILD-AREA.
001850             05  W-BUILD-FLAT-VIEW          PIC X(149).           CR453   
001860 
001870*    THE GROUP AND TWO REDEFINES BELOW BELONG TO THE              CR465   
001880*    SUBMIT-MOMO-GATEWAY-PAYMENT COPYBOOK PARAGRAPH PERFORMED OUT CR465   
001890*    OF 0600 -- KEPT HERE SINCE A COPYBOOK PARAGRAPH OWNS NO      CR465   
001900*    WORKING-STORAGE OF ITS OWN (CR465).                          CR465   
001910         01  W-GW-ORDER-ID-BUILD.                                 CR465   
001920             05  W-GW-PREFIX            PIC X(06) VALUE "ORDER_". CR465   
001930             05  W-GW-ORDER-PORTION     PIC X(10).                CR465   
001940             05  W-GW-SEP               PIC X(01) VALUE "_".      CR465   
001950             05  W-GW-SEQUENCE-PORTION  PIC 9(07).                CR465   
001960             05  FILLER                 PIC X(06) VALUE SPACES.   CR465   
001970 
001980*        FLAT 30-BYTE VIEW MOVED INTO W-BUILD-GW-ORDER-ID ONCE    CR465   
001990*        BUILT.                                                   CR465   
002000         01  FILLER REDEFINES W-GW-ORDER-ID-BUILD.                CR465   
002010             05  W-GW-ORDER-ID-FLAT     PIC X(30).                CR465   
002020 
002030*        HOLDS THE DOLLARS-AND-CENTS AMOUNT LONG ENOUGH TO BE     CR465   
002040*        CONVERTED TO WHOLE CENTS FOR THE GATEWAY (CR231).        CR465   
002050         01  W-GW-AMOUNT-WORK              PIC S9(9)V99.          CR465   
002060         01  W-GW-AMOUNT-WORK-X REDEFINES W-GW-AMOUNT-WORK        CR465   
002070                                           PIC X(11).             CR465   
002080 
002090*        RUNNING COUNT OF PAYMENTS SUBMITTED TO THE GATEWAY THIS  CR465   
002100*        JOB STEP -- SUPPLIES THE SEQUENCE PORTION OF THE GATEWAY CR465   
002110*        ORDER ID (CR452).  COMP SINCE IT IS NEVER DISPLAYED.     CR465   
002120         01  W-GW-SUBMIT-COUNT             PIC 9(7) COMP.         CR465   
002130 
002140*    THE FOUR SWITCHES BELOW DRIVE THE MAIN READ LOOP AND THE
002150*    THREE VALIDATION STEPS -- REQUEST END-OF-FILE, WHETHER THIS
002160*    REQUEST IS BEING REJECTED, WHETHER THE ORDER KEY WAS FOUND,
002170*    AND WHETHER THE ORDER ALREADY HAS A SUCCESSFUL PAYMENT.
002180         01  W-END-OF-FILE                 PIC X.
002190             88  END-OF-FILE               VALUE "Y".
002200 
002210*        SET ANYWHERE IN 0300 OR 0400 -- TESTED BACK IN 0200 TO
002220*        DECIDE WHETHER THE PAYMENT IS EVER RAISED.
002230         01  W-PAYMENT-REJECTED            PIC X.
002240             88  PAYMENT-REJECTED          VALUE "Y".
002250 
002260*        SET BY 0300 EVERY TIME IT LOOKS UP THE ORDER NAMED ON
002270*        THE REQUEST.
002280         01  W-FOUND-ORDER-RECORD          PIC X.
002290             88  FOUND-ORDER-RECORD        VALUE "Y".
002300 
002310*        SET BY 0450 WHEN A PRIOR PAYMENT ON THIS ORDER IS FOUND
002320*        ALREADY CARRYING A SUCCESS STATUS (CR161).
002330         01  W-ORDER-ALREADY-PAID          PIC X.
002340             88  ORDER-ALREADY-PAID        VALUE "Y".
002350 
002360*        SET BY THE ASSIGN-NEW-PAYMENT-NUMBER COPYBOOK PARAGRAPH
002370*        PERFORMED OUT OF 0600 -- NOT CHECKED IN CODE BELOW, HELD
002380*        HERE FOR A DUMP READ BY OPERATIONS IF A RUN ABENDS.
002390         01  W-ERROR-ON-CONTROL-FILE       PIC X.
002400             88  ERROR-ON-CONTROL-FILE     VALUE "Y".
002410 
002420*    VSAM FILE STATUS BYTES FOR THE FOUR KEYED/SEQUENTIAL FILES.
002430*    NOT CHECKED IN CODE BELOW -- HELD HERE FOR A DUMP READ BY
002440*    OPERATIONS IF A RUN ABENDS ON AN I/O ERROR.
002450         01  W-PREQ-FILE-STATUS            PIC XX.
002460         01  W-ORDER-FILE-STATUS           PIC XX.
002470         01  W-PAYMENT-FILE-STATUS         PIC XX.
002480         01  W-CONTROL-FILE-STATUS         PIC XX.
002490 
002500*    BUILDS THE "PAYMENT FOR ORDER nnnnnnnnnn" DEFAULT FOR A
002510*    BLANK REQUEST DESCRIPTION (CR453, CR370).
002520         01  W-DEFAULT-DESC-BUILD.                                CR453   
002530             05  FILLER                     PIC X(19)             CR453   
002540                 VALUE "PAYMENT FOR ORDER ".
002550             05  W-DFLT-DESC-ORDER-ID       PIC X(10).            CR453   
002560             05  FILLER                    PIC X(11) VALUE SPACES.
002570 
002580*        FLAT 40-BYTE VIEW MOVED STRAIGHT INTO W-BUILD-DESC ONCE
002590*        THE ORDER ID HAS BEEN SLOTTED IN ABOVE.
002600         01  FILLER REDEFINES W-DEFAULT-DESC-BUILD.               CR453   
002610             05  W-DEFAULT-DESC-FLAT        PIC X(40).
002620 
002630*        ALTERNATE-KEY SEARCH ARGUMENT FOR THE PRIOR-SUCCESS SCAN
002640*        IN 0400/0450 -- NOT A FIELD ON ANY RECORD ITSELF.
002650         01  W-SCAN-ORDER-ID               PIC X(10).
002660 
002670*    RUN TOTALS PRINTED AT JOB END -- BOTH COUNTERS ARE COMP
002680*    SINCE THEY ARE ONLY EVER ADDED TO AND MOVED, NEVER DISPLAYED
002690*    DIRECTLY.
002700         01  W-RUN-TOTALS.
002710*            COUNT OF PAYMENTS SUCCESSFULLY RAISED THIS RUN.
002720             05  W-PAYMENTS-CREATED        PIC 9(7) COMP.
002730*            COUNT OF REQUESTS THAT WENT TO THE REJECT LISTING
002740*            FOR ANY OF THE THREE REASONS ABOVE.
002750             05  W-PAYMENTS-REJECTED       PIC 9(7) COMP.
002760             05  FILLER                    PIC X(05).
002770 
002780*    EDITED COPIES OF THE TWO COMP COUNTERS FOR THE RUN-TOTALS
002790*    DISPLAY AT JOB END -- COMP ITEMS CANNOT GO STRAIGHT TO A
002800*    DISPLAY STATEMENT AND COME OUT READABLE.
002810         01  W-DISPLAY-PAYMENTS-CREATED    PIC ZZZ,ZZ9.
002820         01  W-DISPLAY-PAYMENTS-REJECTED   PIC ZZZ,ZZ9.
002830*-----------------------------------------------------------------
002840 
002850*    THIS STEP RUNS AFTER THE SALES OFFICE HAS KEYED A DAY'S
002860*    PAYMENT REQUESTS -- IT IS THE ONLY PLACE A PAYMENT RECORD IS
002870*    EVER CREATED.  SETTLEMENT AND GATEWAY POSTING HAPPEN LATER,
002880*    IN THE ADAPTER AND SETTLEMENT STEPS.
002890 PROCEDURE DIVISION.
002900 
002910*-----------------------------------------------------------------
002920*    0100-MAIN-PROCESS OPENS ALL FIVE FILES, PRIMES THE REQUEST
002930*    READ, DRIVES THE REQUEST LOOP THRU 0200, DISPLAYS RUN TOTALS
002940*    AND CLOSES OUT.  THIS IS THE ONLY PARAGRAPH THE OPERATING
002950*    SYSTEM EVER PERFORMS.
002960*-----------------------------------------------------------------
002970 0100-MAIN-PROCESS.
002980 
002990*        REQUEST FILE IS INPUT ONLY; ORDER IS INPUT ONLY (NEVER
003000*        REWRITTEN HERE); PAYMENT AND CONTROL ARE I-O SINCE BOTH
003010*        GET WRITTEN OR REWRITTEN AS PAYMENTS ARE RAISED.
003020     OPEN INPUT  PAYMENT-REQUEST-FILE.
003030     OPEN INPUT  ORDER-FILE.
003040     OPEN I-O    PAYMENT-FILE.
003050     OPEN I-O    CONTROL-FILE.
003060     OPEN OUTPUT PAYMENT-REJECT-LISTING.
003070 
003080*        RESET THE EOF SWITCH AND BOTH RUN COUNTERS BEFORE THE
003090*        FIRST REQUEST EVER COMES IN.
003100     MOVE "N" TO W-END-OF-FILE.
003110     MOVE 0   TO W-PAYMENTS-CREATED W-PAYMENTS-REJECTED.
003120 
003130*        PRIME THE READ SO THE UNTIL TEST BELOW HAS SOMETHING TO
003140*        LOOK AT ON THE FIRST PASS.
003150     PERFORM 0750-READ-PAYMENT-REQUEST-NEXT THRU 0750-EXIT.
003160 
003170     PERFORM 0200-PROCESS-ONE-PAYMENT-REQUEST THRU 0200-EXIT
003180             UNTIL END-OF-FILE.
003190 
003200     PERFORM 0800-DISPLAY-RUN-TOTALS THRU 0800-EXIT.
003210 
003220*        CLOSE IN THE SAME ORDER THEY WERE OPENED -- HOUSE HABIT,
003230*        NOT A REQUIREMENT OF THE COMPILER.
003240     CLOSE PAYMENT-REQUEST-FILE.
003250     CLOSE ORDER-FILE.
003260     CLOSE PAYMENT-FILE.
003270     CLOSE CONTROL-FILE.
003280     CLOSE PAYMENT-REJECT-LISTING.
003290 
003300     GO TO 0100-EXIT.
003310 0100-EXIT.
003320     STOP RUN.
003330*-----------------------------------------------------------------
003340 
003350*-----------------------------------------------------------------
003360*    0200-PROCESS-ONE-PAYMENT-REQUEST DRIVES THE THREE EDITS --
003370*    DEFAULTING (0250), ORDER VALIDATION (0300) AND PRIOR-SUCCESS
003380*    CHECKING (0400) -- AGAINST ONE REQUEST, THEN EITHER RAISES
003390*    THE PAYMENT (0600) OR COUNTS THE REJECT, AND READS THE NEXT
003400*    REQUEST BEFORE RETURNING TO 0100.
003410*-----------------------------------------------------------------
003420 0200-PROCESS-ONE-PAYMENT-REQUEST.
003430 
003440*        START EACH REQUEST CLEAN -- THE FLAG IS ONLY EVER SET
003450*        BY 0300 OR 0400 WHEN ONE OF THE THREE EDITS FAILS.
003460     MOVE "N" TO W-PAYMENT-REJECTED.
003470     MOVE SPACES TO W-BUILD-FLAT-VIEW.
003480     PERFORM 0250-APPLY-PAYMENT-REQUEST-DEFAULTS THRU 0250-EXIT.
003490 
003500     PERFORM 0300-VALIDATE-ORDER-FOR-PAYMENT THRU 0300-EXIT.
003510 
003520*        THE PRIOR-SUCCESS SCAN ONLY RUNS IF THE ORDER ITSELF
003530*        PASSED -- NO SENSE SCANNING THE PAYMENT FILE FOR AN
003540*        ORDER WE ARE ABOUT TO REJECT ANYWAY.
003550     IF NOT PAYMENT-REJECTED
003560        PERFORM 0400-CHECK-FOR-PRIOR-SUCCESS THRU 0400-EXIT.
003570 
003580     IF NOT PAYMENT-REJECTED
003590        PERFORM 0600-RAISE-NEW-PAYMENT THRU 0600-EXIT
003600        ADD 1 TO W-PAYMENTS-CREATED
003610     ELSE
003620        ADD 1 TO W-PAYMENTS-REJECTED.
003630 
003640     PERFORM 0750-READ-PAYMENT-REQUEST-NEXT THRU 0750-EXIT.
003650 0200-EXIT.
003660     EXIT.
003670*-----------------------------------------------------------------
003680 
003690*-----------------------------------------------------------------
003700*    0250-APPLY-PAYMENT-REQUEST-DEFAULTS FILLS IN A BLANK METHOD
003710*    OR DESCRIPTION BEFORE ANY EDIT RUNS, SO EVERY LATER STEP AND
003720*    REJECT LINE SEES THE SAME DEFAULTED VALUES (CR453, CR370).
003730*-----------------------------------------------------------------
003740 0250-APPLY-PAYMENT-REQUEST-DEFAULTS.
003750 
003760*        A BLANK METHOD ON THE REQUEST DEFAULTS TO WALLET (MO).
003770     IF PAYRQ-METHOD = SPACES
003780        MOVE "MO" TO W-BUILD-METHOD
003790     ELSE
003800        MOVE PAYRQ-METHOD TO W-BUILD-METHOD.
003810 
003820*        A BLANK DESCRIPTION DEFAULTS TO "PAYMENT FOR ORDER
003830*        nnnnnnnnnn" -- THE ORDER ID IS SLOTTED INTO THE BUILD
003840*        AREA AND THE WHOLE 40 BYTES MOVED ACROSS AS ONE FIELD.
003850     IF PAYRQ-DESC = SPACES
003860        MOVE PAYRQ-ORDER-ID TO W-DFLT-DESC-ORDER-ID
003870        MOVE W-DEFAULT-DESC-FLAT TO W-BUILD-DESC
003880     ELSE
003890        MOVE PAYRQ-DESC TO W-BUILD-DESC.
003900 0250-EXIT.
003910     EXIT.
003920*-----------------------------------------------------------------
003930 
003940*-----------------------------------------------------------------
003950*    0300-VALIDATE-ORDER-FOR-PAYMENT LOOKS UP THE ORDER NAMED ON
003960*    THE REQUEST AND CONFIRMS ITS TOTAL IS POSITIVE (CR453) --
003970*    THE TWO REJECT PATHS BRANCH AROUND ONE ANOTHER WITH GO TO
003980*    AND BOTH FALL THROUGH TO THE SAME EXIT.
003990*-----------------------------------------------------------------
004000 0300-VALIDATE-ORDER-FOR-PAYMENT.
004010 
004020     MOVE PAYRQ-ORDER-ID TO ORD-ID.
004030     MOVE "Y" TO W-FOUND-ORDER-RECORD.
004040 
004050     READ ORDER-FILE RECORD
004060         INVALID KEY
004070             MOVE "N" TO W-FOUND-ORDER-RECORD.
004080 
004090*        NO ORDER AT ALL -- BRANCH TO THE NOT-FOUND REJECT AND
004100*        SKIP THE TOTAL-AMOUNT EDIT ENTIRELY.
004110     IF NOT FOUND-ORDER-RECORD
004120        GO TO 0300-NOT-FOUND.
004130 
004140*        ORDER FOUND -- CR453 REPLACED THE OLD PENDING-STATUS
004150*        EDIT WITH THIS SINGLE CHECK THAT THE TOTAL IS POSITIVE.
004160     IF ORD-TOTAL-AMOUNT NOT > 0                                  CR453   
004170        GO TO 0300-BAD-TOTAL.
004180 
004190     MOVE ORD-TOTAL-AMOUNT TO W-BUILD-AMOUNT.
004200     GO TO 0300-EXIT.
004210 
004220*        THE ORDER ID ON THE REQUEST DOES NOT MATCH ANY ORDER
004230*        RECORD AT ALL.
004240 0300-NOT-FOUND.
004250     MOVE "Y" TO W-PAYMENT-REJECTED.
004260     MOVE PAYRQ-ORDER-ID TO PRJO-ORDER-ID.                        CR229   
004270     MOVE W-BUILD-METHOD TO PRJO-METHOD.
004280     MOVE "ORDER NOT FOUND" TO PRJO-ORDER-REASON.
004290     PERFORM 0700-WRITE-PAYMENT-REJECT-LINE THRU 0700-EXIT.
004300     GO TO 0300-EXIT.
004310 
004320*        ORDER FOUND BUT ITS TOTAL IS ZERO OR NEGATIVE (CR453).
004330 0300-BAD-TOTAL.
004340     MOVE "Y" TO W-PAYMENT-REJECTED.
004350     MOVE PAYRQ-ORDER-ID TO PRJO-ORDER-ID.
004360     MOVE W-BUILD-METHOD TO PRJO-METHOD.
004370     MOVE "ORDER TOTAL IS NOT POSITIVE"                           CR453   
004380         TO PRJO-ORDER-REASON.                                    CR453   
004390     PERFORM 0700-WRITE-PAYMENT-REJECT-LINE THRU 0700-EXIT.
004400 0300-EXIT.
004410     EXIT.
004420*-----------------------------------------------------------------
004430 
004440*-----------------------------------------------------------------
004450*    0400-CHECK-FOR-PRIOR-SUCCESS SCANS THE PAYMENT FILE FOR AN
004460*    EARLIER PAYMENT ON THIS SAME ORDER THAT ALREADY SUCCEEDED
004470*    (CR161) -- AN ORDER MAY CARRY SEVERAL FAILED OR CANCELLED
004480*    TRIES, BUT NEVER MORE THAN ONE THAT ACTUALLY SUCCEEDED.
004490*-----------------------------------------------------------------
004500 0400-CHECK-FOR-PRIOR-SUCCESS.
004510 
004520     MOVE PAYRQ-ORDER-ID TO PAY-ORDER-ID.
004530     MOVE "N" TO W-ORDER-ALREADY-PAID.
004540 
004550*        PAY-ORDER-ID IS THE ALTERNATE KEY ON THE PAYMENT MASTER
004560*        -- START POSITIONS THE FILE AT THE FIRST PAYMENT, IF
004570*        ANY, AGAINST THIS ORDER.
004580     START PAYMENT-FILE KEY NOT < PAY-ORDER-ID
004590         INVALID KEY
004600             MOVE "N" TO W-ORDER-ALREADY-PAID.
004610 
004620     IF NOT ORDER-ALREADY-PAID
004630        PERFORM 0450-SCAN-PAYMENTS-FOR-THIS-ORDER THRU 0450-EXIT
004640            UNTIL ORDER-ALREADY-PAID
004650               OR PAY-ORDER-ID NOT = PAYRQ-ORDER-ID.
004660 
004670*        A PRIOR SUCCESS WAS FOUND -- REJECT THIS REQUEST AS A
004680*        DUPLICATE AND NAME THE EARLIER PAYMENT ON THE LISTING
004690*        SO SUPPORT CAN PULL IT DIRECTLY.
004700     IF NOT ORDER-ALREADY-PAID
004710        GO TO 0400-EXIT.
004720 
004730     MOVE "Y" TO W-PAYMENT-REJECTED.
004740     MOVE PAYRQ-ORDER-ID TO PRJD-ORDER-ID.
004750     MOVE W-BUILD-METHOD TO PRJD-METHOD.                          CR453   
004760     MOVE PAY-ID         TO PRJD-PRIOR-PAY-ID.
004770     MOVE "ORDER ALREADY HAS A SUCCESSFUL PAYMENT"
004780                         TO PRJD-DUP-REASON.
004790     PERFORM 0700-WRITE-PAYMENT-REJECT-LINE THRU 0700-EXIT.
004800 0400-EXIT.
004810     EXIT.
004820*-----------------------------------------------------------------
004830 
004840*-----------------------------------------------------------------
004850*    0450-SCAN-PAYMENTS-FOR-THIS-ORDER WALKS THE PAYMENT FILE ONE
004860*    RECORD AT A TIME FROM THE START POSITION SET BY 0400, UNTIL
004870*    A SUCCESS IS FOUND OR THE ORDER ID CHANGES.
004880*-----------------------------------------------------------------
004890 0450-SCAN-PAYMENTS-FOR-THIS-ORDER.
004900 
004910     READ PAYMENT-FILE NEXT RECORD
004920         AT END
004930             MOVE HIGH-VALUES TO PAY-ORDER-ID.
004940 
004950*        PAY-IS-SUCCESS IS THE MASTER'S OWN 88-LEVEL -- A PRIOR
004960*        PAYMENT THAT FAILED OR WAS CANCELLED NEVER TRIPS THIS.
004970     IF PAY-ORDER-ID = PAYRQ-ORDER-ID
004980        AND PAY-IS-SUCCESS
004990        MOVE "Y" TO W-ORDER-ALREADY-PAID.
005000 0450-EXIT.
005010     EXIT.
005020*-----------------------------------------------------------------
005030 
005040*-----------------------------------------------------------------
005050*    0600-RAISE-NEW-PAYMENT MINTS THE NEXT PAYMENT NUMBER, SUBMITS
005060*    TO THE GATEWAY FOR A WALLET (MO) PAYMENT ONLY (CR453, CR448),
005070*    AND WRITES THE NEW PAYMENT RECORD.  NON-WALLET METHODS STAY
005080*    PENDING UNTIL A HUMAN SETTLES THEM BY HAND.
005090*-----------------------------------------------------------------
005100 0600-RAISE-NEW-PAYMENT.
005110 
005120*        THE COPYBOOK PARAGRAPH BELOW READS AND REWRITES THE
005130*        RUN-CONTROL RECORD AND HANDS BACK W-NEW-PAY-ID -- IT IS
005140*        A SINGLE PARAGRAPH SHARED ACROSS THE SUITE, SO IT IS NOT
005150*        RENUMBERED HERE.
005160     PERFORM ASSIGN-NEW-PAYMENT-NUMBER.
005170     MOVE SPACES                  TO W-BUILD-GW-ORDER-ID          CR453   
005180                                     W-BUILD-GW-RESULT-CODE
005190                                     W-BUILD-GW-MESSAGE.
005200     MOVE 0                       TO W-BUILD-GW-AMOUNT-MINOR.     CR453   
005210 
005220*        ONLY A WALLET (MO) PAYMENT WITH A CODE THIS PROGRAM
005230*        RECOGNIZES EVER DIALS THE GATEWAY (CR453, CR448) --
005240*        EVERY OTHER METHOD IS RAISED PENDING AND SETTLED BY HAND.
005250     IF W-BUILD-METHOD = "MO"                                     CR453   
005260        AND W-BUILD-METHOD IS VALID-METHOD-CODE                   CR448   
005270        PERFORM SUBMIT-MOMO-GATEWAY-PAYMENT                       CR465   
005280        IF W-BUILD-GW-RESULT-CODE = "0000"                        CR453   
005290           MOVE "02" TO PAY-STATUS
005300        ELSE
005310           MOVE "04" TO PAY-STATUS
005320     ELSE
005330        MOVE "01" TO PAY-STATUS.                                  CR453   
005340 
005350*        EVERY FIELD ON THE NEW MASTER COMES FROM THE BUILD AREA
005360*        ASSEMBLED ABOVE AND IN 0250/0300 -- NOTHING IS TAKEN
005370*        STRAIGHT OFF THE REQUEST RECORD AT THIS POINT.
005380     MOVE W-NEW-PAY-ID            TO PAY-ID.
005390     MOVE PAYRQ-ORDER-ID          TO PAY-ORDER-ID.
005400     MOVE W-BUILD-AMOUNT          TO PAY-AMOUNT.
005410     MOVE W-BUILD-METHOD          TO PAY-METHOD.
005420     MOVE W-BUILD-GW-ORDER-ID     TO PAY-GW-ORDER-ID.
005430     MOVE W-BUILD-GW-RESULT-CODE  TO PAY-GW-RESULT-CODE.
005440     MOVE W-BUILD-GW-MESSAGE      TO PAY-GW-MESSAGE.
005450     MOVE W-BUILD-GW-AMOUNT-MINOR TO PAY-GW-AMOUNT-MINOR.
005460*        PAID DATE IS LEFT AT ZERO -- ONLY THE SETTLEMENT STEP
005470*        EVER FILLS THIS IN (Y2K01).
005480     MOVE 0                       TO PAY-PAID-DATE.
005490     MOVE W-BUILD-DESC            TO PAY-DESC.                    CR453   
005500 
005510*        A DUPLICATE KEY HERE WOULD MEAN THE CONTROL RECORD WAS
005520*        OUT OF STEP WITH THE PAYMENT MASTER -- SHOULD NEVER
005530*        HAPPEN BUT WE DISPLAY RATHER THAN ABEND SO THE REST OF
005540*        THE RUN CAN FINISH.
005550     WRITE PAYMENT-RECORD
005560         INVALID KEY
005570             DISPLAY "** DUPLICATE PAYMENT KEY, NOT WRITTEN: "
005580                      W-NEW-PAY-ID.
005590 0600-EXIT.
005600     EXIT.
005610*-----------------------------------------------------------------
005620 
005630     COPY "ASSIGN-NEW-PAYMENT-NUMBER.CBL".
005640*-----------------------------------------------------------------
005650 
005660*        SUBMIT-MOMO-GATEWAY-PAYMENT IS ANOTHER SINGLE COPYBOOK   CR465   
005670*        PARAGRAPH, SHARING OUR OWN WORKING STORAGE THE SAME WAY  CR465   
005680*        ASSIGN-NEW-PAYMENT-NUMBER DOES -- NOT RENUMBERED HERE    CR465   
005690*        EITHER (CR465).                                          CR465   
005700     COPY "SUBMIT-MOMO-GATEWAY-PAYMENT.CBL".                      CR465   
005710*-----------------------------------------------------------------
005720 
005730*-----------------------------------------------------------------
005740*    0700-WRITE-PAYMENT-REJECT-LINE PUTS ONE LINE ON THE REJECT
005750*    LISTING -- THE CALLER HAS ALREADY MOVED THE REASON TEXT INTO
005760*    WHICHEVER REDEFINES FITS THE REJECT.
005770*-----------------------------------------------------------------
005780 0700-WRITE-PAYMENT-REJECT-LINE.
005790 
005800*        GENERIC MOVE -- WORKS NO MATTER WHICH OF THE TWO
005810*        REDEFINES THE CALLER FILLED IN, SINCE ALL THREE VIEWS
005820*        SHARE THE SAME 132-BYTE SHAPE.
005830     MOVE PAY-REJECT-LINE TO PAY-REJECT-PRINT-LINE.
005840     WRITE PAY-REJECT-PRINT-LINE.
005850 0700-EXIT.
005860     EXIT.
005870*-----------------------------------------------------------------
005880 
005890*-----------------------------------------------------------------
005900*    0750-READ-PAYMENT-REQUEST-NEXT READS THE NEXT INBOUND
005910*    PAYMENT REQUEST AND SETS END-OF-FILE WHEN THE FILE IS
005920*    EXHAUSTED.
005930*-----------------------------------------------------------------
005940 0750-READ-PAYMENT-REQUEST-NEXT.
005950 
005960     READ PAYMENT-REQUEST-FILE NEXT RECORD
005970         AT END
005980             MOVE "Y" TO W-END-OF-FILE.
005990 0750-EXIT.
006000     EXIT.
006010*-----------------------------------------------------------------
006020 
006030*-----------------------------------------------------------------
006040*    0800-DISPLAY-RUN-TOTALS PUTS THE CREATED AND REJECTED COUNTS
006050*    ON THE JOB LOG SO OPERATIONS CAN CONFIRM THE RUN BALANCED
006060*    BEFORE THE NEXT STEP STARTS.
006070*-----------------------------------------------------------------
006080 0800-DISPLAY-RUN-TOTALS.
006090 
006100*        ZONED EDIT PICTURES ARE FOR DISPLAY ONLY -- THE COMP
006110*        COUNTERS THEMSELVES NEVER GO STRAIGHT TO A DISPLAY
006120*        STATEMENT.
006130     MOVE W-PAYMENTS-CREATED  TO W-DISPLAY-PAYMENTS-CREATED.
006140     MOVE W-PAYMENTS-REJECTED TO W-DISPLAY-PAYMENTS-REJECTED.
006150 
006160     DISPLAY "PAYMENT-CREATION -- RUN TOTALS".
006170     DISPLAY "  PAYMENTS CREATED..: " W-DISPLAY-PAYMENTS-CREATED.
006180     DISPLAY "  PAYMENTS REJECTED.: " W-DISPLAY-PAYMENTS-REJECTED.
006190 0800-EXIT.
006200     EXIT.
006210*-----------------------------------------------------------------
