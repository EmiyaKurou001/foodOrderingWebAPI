000100 
000110*    FDMENU.CBL
000120*    FD and record layout for the menu-item master.
000130 
000140      FD  MENU-FILE
000150          LABEL RECORDS ARE STANDARD.
000160      01  MENU-ITEM-RECORD.
000170          05  MENU-ID                   PIC X(10).
000180          05  MENU-NAME                 PIC X(30).
000190          05  MENU-PRICE                PIC S9(7)V99.
000200          05  MENU-AVAILABLE            PIC X(01).
000210              88  MENU-IS-AVAILABLE     VALUE "Y".
000220              88  MENU-IS-UNAVAILABLE   VALUE "N".
000230          05  FILLER                    PIC X(01).
