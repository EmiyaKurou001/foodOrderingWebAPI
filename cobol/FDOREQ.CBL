000100 
000110*    FDOREQ.CBL
000120*    FD and record layout for the order-request transaction file.
000130*    One record per requested menu line; REQ-ORDER-NO groups the
000140*    lines of one order together for the control break.
000150 
000160      FD  ORDER-REQUEST-FILE
000170          LABEL RECORDS ARE STANDARD.
000180      01  ORDER-REQUEST-RECORD.
000190          05  REQ-ORDER-NO              PIC X(10).
000200          05  REQ-ACCT-ID               PIC X(10).
000210          05  REQ-MENU-ID               PIC X(10).
000220          05  REQ-QUANTITY              PIC 9(04).
000230          05  REQ-DELIV-ADDR            PIC X(40).
000240          05  REQ-DATE                  PIC 9(08).
