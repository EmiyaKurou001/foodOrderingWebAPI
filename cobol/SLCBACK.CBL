000100 
000110*    SLCBACK.CBL
000120*    SELECT clause for the inbound wallet-gateway callback file.
000130 
000140      SELECT CALLBACK-FILE
000150             ASSIGN TO "CALLBACK"
000160             ORGANIZATION IS SEQUENTIAL
000170             FILE STATUS IS W-CBACK-FILE-STATUS.
