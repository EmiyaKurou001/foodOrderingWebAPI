000100 
000110*    PLPRINT.CBL
000120*    Shared page-heading / page-throw paragraphs for the report
000130*    programs. Consuming program must define PRINTER-RECORD,
000140*    TITLE, HEADING-1, HEADING-2, PAGE-NUMBER and W-PRINTED-LINES
000150*    (with 88 PAGE-FULL) exactly as named here.
000160 
000170 PRINT-HEADINGS.
000180 
000190        ADD 1 TO PAGE-NUMBER.
000200        MOVE TITLE TO PRINTER-RECORD.
000210        WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
000220 
000230        MOVE HEADING-1 TO PRINTER-RECORD.
000240        WRITE PRINTER-RECORD AFTER ADVANCING 2.
000250 
000260        MOVE HEADING-2 TO PRINTER-RECORD.
000270        WRITE PRINTER-RECORD AFTER ADVANCING 1.
000280 
000290        MOVE 4 TO W-PRINTED-LINES.
000300*-----------------------------------------------------------------
000310 
000320 FINALIZE-PAGE.
000330 
000340        MOVE SPACES TO PRINTER-RECORD.
000350        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
000360*-----------------------------------------------------------------
