000100 
000110*    SLORD.CBL
000120*    SELECT clause for the order master produced by the pricing
000130*    engine. Indexed by ORD-ID -- the payment engine looks an
000140*    order up by this key and the callback step rewrites status.
000150 
000160      SELECT ORDER-FILE
000170             ASSIGN TO "ORDFILE"
000180             ORGANIZATION IS INDEXED
000190             ACCESS MODE IS DYNAMIC
000200             RECORD KEY IS ORD-ID
000210             FILE STATUS IS W-ORDER-FILE-STATUS.
