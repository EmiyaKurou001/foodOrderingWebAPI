000100 
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. sales-dashboard-report.
000130 AUTHOR. K. OYELARAN.
000140 INSTALLATION. HARBORVIEW FOOD SERVICES - EDP DIVISION.
000150 DATE-WRITTEN. 03/05/1991.
000160 DATE-COMPILED.
000170 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180 
000190*-----------------------------------------------------------------
000200*  CHANGE LOG
000210*
000220*  03/05/91  KOY  ORIG  INITIAL RELEASE.  PRINTS MONTHLY ORDER
000230*                       VOLUME AND REVENUE FROM THE ORDER MASTER.
000240*  11/12/92  KOY  CR261 ADDED THE PAYMENT METHOD BREAKDOWN SECTION
000250*                       PER THE SALES MANAGER'S REQUEST.
000260*  06/30/94  JPR  CR303 ADDED THE TOP TEN MENU ITEM SECTION.
000270*                       ITEMS ARE RANKED BY QUANTITY SOLD, NOT
000280*                       REVENUE.
000290*  02/14/97  JPR  CR352 GRAND TOTAL LINE NOW PRINTS EVEN WHEN THE
000300*                       ORDER FILE IS EMPTY.
000310*  10/19/98  KOY  Y2K01 MONTH KEY NOW CARRIES A FOUR-DIGIT YEAR.
000320*                       REPRINTED A SAMPLE RUN TO CONFIRM THE
000330*                       BREAK LOGIC SORTS 1999 BEFORE 2000 OK.
000340*  08/08/03  TNV  CR489 TOP TEN SECTION NOW SKIPS MENU ITEMS
000350*                       WITH ZERO QUANTITY SOLD INSTEAD OF
000360*                       LISTING THEM.
000370*  01/12/04  RVT  CR510 REGIONAL OFFICE WANTS THE DASHBOARD BUILT
000380*                       AROUND THE MENU, NOT THE PAYMENT METHOD --
000390*                       SECTION 1 IS NOW PER-ITEM, PER-MONTH      CR510   
000400*                       ORDER COUNTS RANKED BY TOTAL ORDERS, NOT  CR510   
000410*                       QUANTITY.  PAYMENT METHOD BREAKDOWN IS    CR510   
000420*                       RETIRED -- THAT COMES OUT OF THE PAYMENT  CR510   
000430*                       RECONCILIATION RUN INSTEAD NOW.  MONTHLY  CR510   
000440*                       SECTION PICKS UP AN ITEMS-ORDERED COLUMN  CR510   
000450*                       AND CANCELLED ORDERS (STATUS 07) ARE NOW  CR510   
000460*                       EXCLUDED FROM EVERY COUNT ON THE REPORT.  CR510   
000470*                       THE RUN CAN ALSO BE LIMITED TO A MONTH    CR510   
000480*                       RANGE, AND THE TOP-ITEM CUTOFF IS NOW     CR510   
000490*                       READ FROM THE CONTROL FILE.               CR510   
000500*  08/22/00  RVT  CR460 RESTRUCTURED TO THE EDP STANDARDS
000510*                       COMMITTEE'S NUMBERED-PARAGRAPH, PERFORM
000520*                       THRU CONVENTION (MEMO 00-14).  ALL PRIOR
000530*                       PARAGRAPH NAMES KEPT AS THE NUMBERED
000540*                       PARAGRAPH'S SUBJECT.  NO LOGIC CHANGED.
000550*-----------------------------------------------------------------
000560 
000570*    THIS PROGRAM DOES NOT UPDATE ANY FILE IT OPENS -- IT IS A
000580*    PURE READ-AND-REPORT STEP, SAFE TO RERUN AS MANY TIMES AS
000590*    OPERATIONS LIKES WITHOUT ANY RISK TO THE ORDER, MENU OR
000600*    CONTROL FILES.
000610 ENVIRONMENT DIVISION.
000620     CONFIGURATION SECTION.
000630     SPECIAL-NAMES.
000640*        TOP-OF-FORM TIES THE PRINTER SKIP-TO-CHANNEL-1 TO OUR
000650*        OWN NAME SO WE DON'T HAVE TO REMEMBER THE RAW C01.
000660*        USED ONLY BY THE SHARED PRINT-HEADINGS PARAGRAPH.
000670         C01 IS TOP-OF-FORM
000680*        VALID-MONTH-DIGITS IS SHARED WITH THE REST OF THE SUITE
000690*        -- NOT TESTED DIRECTLY IN THIS PROGRAM BUT LEFT IN SO
000700*        THIS PARAGRAPH MATCHES EVERY OTHER BATCH STEP.  THE
000710*        MONTH KEY ITSELF IS VALIDATED UPSTREAM, WHEN THE ORDER
000720*        IS POSTED, NOT HERE ON THE READ SIDE.
000730         CLASS VALID-MONTH-DIGITS IS "0" THRU "9"
000740*        UPSI-0 LETS OPERATIONS FLIP THIS RUN INTO TEST MODE FROM
000750*        THE JCL PARM CARD.  NOT CURRENTLY TESTED BELOW -- CARRIED
000760*        OVER FROM THE SUITE'S OTHER BATCH STEPS SO A FUTURE TEST-
000770*        MODE SWITCH FOR THIS PROGRAM DOES NOT NEED A NEW ONE.
000780         UPSI-0 ON  STATUS IS RUN-IS-TEST-MODE
000790                OFF STATUS IS RUN-IS-PRODUCTION-MODE.
000800 
000810     INPUT-OUTPUT SECTION.
000820     FILE-CONTROL.
000830 
000840*        ORDER MASTER, MENU MASTER AND RUN-CONTROL RECORD ALL
000850*        LIVE IN SHARED COPYBOOKS SO EVERY PROGRAM THAT TOUCHES
000860*        THEM ASSIGNS THEM THE SAME WAY.
000870         COPY "SLORD.CBL".
000880         COPY "SLMENU.CBL".
000890         COPY "SLCTRL.CBL".
000900 
000910*        NOTE -- THE TWO WORK FILE NAMES BELOW DO NOT MATCH THEIR
000920*        SECTION NUMBER, SINCE THE SORTWK ASSIGNMENTS WERE FIXED
000930*        BY CR261 LONG BEFORE CR510 REORDERED THE SECTIONS.
000940*        MONTH-SORT-FILE IS ACTUALLY SECTION 2'S WORK FILE; IT IS
000950*        ITEM-MONTH-SORT-FILE THAT FEEDS SECTION 1.
000960         SELECT MONTH-SORT-FILE
000970                ASSIGN TO "SORTWK1"
000980                ORGANIZATION IS SEQUENTIAL.
000990 
001000         SELECT ITEM-MONTH-SORT-FILE
001010                ASSIGN TO "SORTWK2"
001020                ORGANIZATION IS SEQUENTIAL.
001030 
001040         SELECT DASHBOARD-REPORT
001050                ASSIGN TO "DASHRPT"
001060                ORGANIZATION IS LINE SEQUENTIAL.
001070 
001080 DATA DIVISION.
001090     FILE SECTION.
001100 
001110*        ORDER MASTER -- THE ONLY SOURCE FED TO BOTH WORK FILES.
001120*        OPENED AND CLOSED TWICE IN THIS RUN, ONCE BY 0310 FOR
001130*        SECTION 1 AND AGAIN BY 0510 FOR SECTION 2.
001140         COPY "FDORD.CBL".
001150*        MENU MASTER -- LOOKED UP ONLY FOR THE ITEM NAME PRINTED
001160*        ON SECTION 1 (THE SORT RECORD CARRIES THE ID ONLY).
001170         COPY "FDMENU.CBL".
001180*        RUN-CONTROL RECORD -- CARRIES THE MONTH RANGE AND THE
001190*        TOP-ITEM CUTOFF FOR THIS RUN (CR510).  READ ONCE, AT
001200*        THE TOP OF THE RUN, BY 0150.
001210         COPY "FDCTRL.CBL".
001220 
001230*        NOTE -- MSR- HERE IS THE SECTION 2 (MONTH SUMMARY) WORK
001240*        RECORD.  THE PARAGRAPH NUMBERING BELOW RUNS SECTION 1
001250*        (PER-ITEM) BEFORE SECTION 2 (PER-MONTH), SO THE TWO SD
001260*        NAMES NO LONGER LINE UP WITH THE PRINT ORDER -- THIS IS
001270*        THE ORIGINAL CR510 FILE NAMING, LEFT AS IS.
001280         SD  MONTH-SORT-FILE.
001290         01  MONTH-SORT-RECORD.
001300*            CCYYMM -- FOUR-DIGIT YEAR, TWO-DIGIT MONTH (Y2K01).
001310             05  MSR-MONTH-KEY             PIC X(07).
001320*            ONE ORDER'S TOTAL AMOUNT, NEGATIVE NEVER OCCURS BUT
001330*            THE SIGN IS CARRIED SINCE ORD-TOTAL-AMOUNT IS SIGNED.
001340             05  MSR-ORDER-AMOUNT          PIC S9(9)V99.
001350*            LINE ITEM COUNT FOR THIS ONE ORDER (CR510).
001360             05  MSR-ITEMS-ORDERED         PIC 9(04).
001370*            PAD TO A ROUND 20-BYTE RECORD FOR SORTWK1.
001380             05  FILLER                    PIC X(05).
001390 
001400         SD  ITEM-MONTH-SORT-FILE.
001410         01  ITEM-MONTH-SORT-RECORD.
001420*            TEN-BYTE MENU ID -- THE MAJOR SORT KEY FOR SECTION 1.
001430             05  IMS-MENU-ID               PIC X(10).
001440*            MINOR SORT KEY -- SAME CCYYMM FORMAT AS ABOVE.
001450             05  IMS-MONTH-KEY             PIC X(07).
001460*            QUANTITY OF THIS ITEM SOLD ON THIS ONE ORDER LINE.
001470             05  IMS-QUANTITY              PIC 9(04).
001480*            EXTENDED SUBTOTAL FOR THIS ONE ORDER LINE.
001490             05  IMS-REVENUE               PIC S9(9)V99.
001500*            PAD TO A ROUND 30-BYTE RECORD FOR SORTWK2.
001510             05  FILLER                    PIC X(05).
001520 
001530*        FLAT 20-BYTE VIEW OF A MONTH SORT RECORD, USED ONLY
001540*        WHEN A DUMP IS TAKEN OF THE SECTION 2 WORK FILE.  NOT
001550*        MOVED TO OR FROM ANYWHERE IN THIS PROGRAM'S OWN LOGIC --
001560*        IT EXISTS SOLELY FOR A HEX DISPLAY IF A RUN MISBEHAVES.
001570         01  FILLER REDEFINES MONTH-SORT-RECORD.
001580             05  MSR-FLAT-VIEW             PIC X(20).
001590 
001600*        STANDARD 132-CHARACTER PRINT LINE -- WIDE ENOUGH FOR
001610*        EVERY SECTION'S DETAIL LINE WITH ROOM TO SPARE ON THE
001620*        RIGHT, WHICH IS WHY EACH W-SECTION-n-LINE ENDS IN A
001630*        LARGE FILLER RATHER THAN EXACTLY FILLING THE RECORD.
001640         FD  DASHBOARD-REPORT
001650             LABEL RECORDS ARE OMITTED.
001660         01  PRINTER-RECORD                PIC X(132).
001670 
001680     WORKING-STORAGE SECTION.
001690 
001700*        wsdate.cbl SUPPLIES WD-DATE-CCYY-MM-DD AND ITS CCYY/MM
001710*        REDEFINITIONS -- SHARED BY EVERY PROGRAM IN THE SUITE
001720*        THAT NEEDS TO SLICE A FOUR-DIGIT-YEAR DATE (Y2K01).
001730         COPY "wsdate.cbl".
001740 
001750*        TITLE/HEADING-1/HEADING-2 ARE MOVED TO PRINTER-RECORD BY
001760*        THE SHARED PRINT-HEADINGS PARAGRAPH AT THE TOP OF EVERY
001770*        NEW PAGE -- THE COMPANY NAME NEVER CHANGES, SO IT IS A
001780*        LITERAL HERE RATHER THAN READ FROM ANYWHERE.
001790         01  TITLE.
001800             05  FILLER                    PIC X(40) VALUE SPACES.
001810             05  FILLER                    PIC X(30)
001820                 VALUE "HARBORVIEW FOOD SERVICES".
001830             05  FILLER                    PIC X(36) VALUE SPACES.
001840             05  FILLER                    PIC X(08) VALUE "PAGE".
001850*            BUMPED BY PRINT-HEADINGS EVERY TIME IT FIRES.
001860             05  PAGE-NUMBER               PIC ZZZ9.
001870 
001880         01  HEADING-1.
001890             05  FILLER                    PIC X(40) VALUE SPACES.
001900             05  FILLER                    PIC X(30)
001910                 VALUE "DAILY SALES DASHBOARD".
001920             05  FILLER                    PIC X(62) VALUE SPACES.
001930 
001940         01  HEADING-2.
001950             05  FILLER                    PIC X(40) VALUE SPACES.
001960             05  FILLER                    PIC X(38)
001970                 VALUE "MONTHLY SALES AND MENU ITEM ACTIVITY".
001980             05  FILLER                    PIC X(54) VALUE SPACES.
001990 
002000*        PRINT-HEADINGS STARTS A FRESH PAGE ONCE THIS REACHES 54
002010*        LINES -- THE COPYBOOK ITSELF OWNS THE EXACT LIMIT, THIS
002020*        88-LEVEL JUST MIRRORS IT FOR OUR OWN IF TESTS BELOW.
002030         01  W-PRINTED-LINES               PIC 99 COMP.
002040             88  PAGE-FULL                 VALUE 54 THRU 99.
002050 
002060*        SECTION 1 DETAIL LINE -- ONE PER RANKED MENU ITEM
002070*        (CR510 REPLACED CR303'S QUANTITY RANKING WITH ORDERS).
002080         01  W-SECTION-1-ITEM-LINE.
002090             05  FILLER                    PIC X(05) VALUE SPACES.
002100*            1 THROUGH THE CONTROL FILE'S TOP-N CUTOFF.
002110             05  S1-RANK                   PIC Z9.
002120             05  FILLER                    PIC X(03) VALUE SPACES.
002130             05  S1-MENU-ID                PIC X(10).
002140             05  FILLER                    PIC X(02) VALUE SPACES.
002150*            LOOKED UP FROM THE MENU MASTER BY 0410.
002160             05  S1-ITEM-NAME              PIC X(30).
002170             05  FILLER                    PIC X(02) VALUE SPACES.
002180*            RANKING FIGURE -- TOTAL ORDERS, NOT QUANTITY (CR510).
002190             05  S1-TOTAL-ORDERS           PIC ZZZ,ZZ9.
002200             05  FILLER                    PIC X(03) VALUE SPACES.
002210             05  S1-TOTAL-QTY              PIC ZZZ,ZZ9.
002220             05  FILLER                    PIC X(03) VALUE SPACES.
002230             05  S1-TOTAL-REVENUE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002240             05  FILLER                    PIC X(44) VALUE SPACES.
002250 
002260*        SECTION 1 MONTH-BREAKOUT LINE -- ONE PER MONTH UNDER
002270*        EACH RANKED ITEM (CR510).
002280         01  W-SECTION-1-MONTH-LINE.
002290             05  FILLER                    PIC X(15) VALUE SPACES.
002300             05  S1M-MONTH-KEY             PIC X(07).
002310             05  FILLER                    PIC X(05) VALUE SPACES.
002320*            ORDERS FOR THIS ITEM IN THIS ONE MONTH ONLY.
002330             05  S1M-ORDER-COUNT           PIC ZZZ,ZZ9.
002340             05  FILLER                    PIC X(98) VALUE SPACES.
002350 
002360*        SECTION 2 DETAIL LINE -- ONE PER CALENDAR MONTH, NOW
002370*        WITH THE ITEMS-ORDERED COLUMN ADDED BY CR510.
002380         01  W-SECTION-2-LINE.
002390             05  FILLER                    PIC X(05) VALUE SPACES.
002400             05  S2-MONTH-KEY              PIC X(07).
002410             05  FILLER                    PIC X(05) VALUE SPACES.
002420*            ORDERS PLACED IN THIS MONTH, CANCELLED ONES EXCLUDED.
002430             05  S2-ORDER-COUNT            PIC ZZZ,ZZ9.
002440             05  FILLER                    PIC X(05) VALUE SPACES.
002450*            NEW WITH CR510 -- SUM OF LINE ITEMS ACROSS THE MONTH.
002460             05  S2-ITEMS-ORDERED          PIC ZZZ,ZZ9.
002470             05  FILLER                    PIC X(05) VALUE SPACES.
002480             05  S2-REVENUE                PIC Z,ZZZ,ZZZ,ZZ9.99-.
002490             05  FILLER                    PIC X(77) VALUE SPACES.
002500 
002510*        SECTION 3 GRAND-TOTAL LINE -- ALWAYS PRINTED, EVEN WHEN
002520*        THE ORDER FILE TURNS UP EMPTY (CR352).
002530         01  W-SECTION-3-LINE.
002540             05  FILLER                    PIC X(05) VALUE SPACES.
002550*            ALWAYS "ALL MONTHS" TODAY -- LEFT AS A FIELD RATHER
002560*            THAN A LITERAL IN CASE A FUTURE REQUEST ASKS FOR A
002570*            PER-QUARTER GRAND TOTAL LINE AS WELL.
002580             05  S3-LABEL                  PIC X(15) VALUE SPACES.
002590             05  FILLER                    PIC X(02) VALUE SPACES.
002600             05  S3-TOTAL-ORDERS           PIC ZZZ,ZZ9.
002610             05  FILLER                    PIC X(05) VALUE SPACES.
002620             05  S3-TOTAL-REVENUE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002630             05  FILLER                    PIC X(84) VALUE SPACES.
002640 
002650*    W-ITEM-STAT-AREA IS THE SECTION 1 ROLL-UP TABLE BUILT BY
002660*    0340/0350 OUT OF THE ITEM-MONTH SORT FILE -- UP TO 200 MENU
002670*    ITEMS, EACH CARRYING UP TO 24 MONTHS OF HISTORY (CR510).
002680         01  W-ITEM-STAT-AREA.
002690*            ONE ENTRY PER DISTINCT MENU ID SEEN ON THE SORT --
002700*            200 IS WELL ABOVE THE MENU'S ACTUAL ITEM COUNT.
002710             05  W-ITEM-STAT-ENTRY OCCURS 200 TIMES
002720                 INDEXED BY WI-IDX.
002730                 10  WI-MENU-ID            PIC X(10).
002740*                RANKING FIGURE FOR THE TOP-N SCAN (CR510).
002750                 10  WI-TOTAL-ORDERS       PIC 9(07) COMP.
002760                 10  WI-TOTAL-QTY          PIC 9(07) COMP.
002770                 10  WI-TOTAL-REVENUE      PIC S9(9)V99.
002780*                HOW MANY OF THE 24 MONTH SLOTS ARE IN USE.
002790                 10  WI-MONTH-COUNT        PIC 9(02) COMP.
002800*                24 MONTHS COVERS TWO FULL YEARS OF HISTORY --
002810*                THE DASHBOARD HAS NEVER BEEN ASKED TO COVER MORE.
002820                 10  WI-MONTH-ENTRY OCCURS 24 TIMES
002830                     INDEXED BY WI-MIDX.
002840                     15  WI-MONTH-KEY      PIC X(07).
002850                     15  WI-MONTH-ORDERS   PIC 9(07) COMP.
002860 
002870*        FLAT 74,600-BYTE VIEW OF THE WHOLE TABLE, USED ONLY
002880*        WHEN A DUMP IS TAKEN (CR510).
002890         01  FILLER REDEFINES W-ITEM-STAT-AREA.
002900             05  W-ITEM-STAT-FLAT          PIC X(74600).
002910 
002920*    W-DASH-PARMS HOLDS THE MONTH RANGE AND TOP-ITEM CUTOFF READ
002930*    FROM THE CONTROL FILE IN 0150 -- BLANK RANGE MEANS NO LIMIT
002940*    ON THAT END, ZERO CUTOFF MEANS "USE THE DEFAULT OF 10".
002950         01  W-DASH-PARMS.
002960*            SPACES MEANS NO LOWER LIMIT -- SET BY 0150.
002970             05  W-DASH-START-MONTH        PIC X(07).
002980*            SPACES MEANS NO UPPER LIMIT -- SET BY 0150.
002990             05  W-DASH-END-MONTH          PIC X(07).
003000*            HOW MANY ITEMS SECTION 1 RANKS -- DEFAULTS TO 10.
003010             05  W-DASH-TOP-N              PIC 9(03).
003020             05  FILLER                    PIC X(13) VALUE SPACES.
003030 
003040*        FLAT 30-BYTE VIEW, USED ONLY WHEN A DUMP IS TAKEN.
003050         01  FILLER REDEFINES W-DASH-PARMS.
003060             05  W-DASH-PARMS-FLAT         PIC X(30).
003070 
003080*    SUBSCRIPTS AND WORKING COUNTERS FOR THE SECTION 1 TABLE
003090*    BUILD (0350) AND THE TOP-N SCAN (0360-0380) -- ALL COMP
003100*    SINCE THEY ARE PURELY INTERNAL BOOKKEEPING.
003110*        HOW MANY TABLE ENTRIES ARE CURRENTLY IN USE.
003120         01  W-ITEM-STAT-COUNT             PIC 9(04) COMP.
003130*        SET BY 0350 WHILE BUILDING THE TABLE.
003140         01  W-CURRENT-ITEM-IDX            PIC 9(04) COMP.
003150*        SET BY 0350 WHILE BUILDING THE MONTH ENTRIES.
003160         01  W-CURRENT-MONTH-IDX           PIC 9(02) COMP.
003170*        DRIVES THE 0360 TOP-N LOOP, 1 THROUGH W-DASH-TOP-N.
003180         01  W-PRINTED-RANK                PIC 999 COMP.
003190*        SUBSCRIPT OF THE BEST ENTRY FOUND BY THE 0380 SCAN.
003200         01  W-BEST-SUBSCRIPT              PIC 9(04) COMP.
003210*        DRIVES THE 0380 SCAN ACROSS THE WHOLE TABLE.
003220         01  W-SCAN-SUBSCRIPT              PIC 9(04) COMP.
003230*        HIGHEST ORDER COUNT SEEN SO FAR ON THE CURRENT SCAN.
003240         01  W-BEST-ORDERS                 PIC 9(07) COMP.
003250 
003260*        SET BY 0200 FOR EVERY ORDER -- TESTED BY BOTH 0320 AND
003270*        0520 SO THE TWO SORT EXTRACTS ALWAYS AGREE ON WHAT
003280*        COUNTS TOWARD THE DASHBOARD (CR510).
003290         01  W-ORDER-IN-RANGE              PIC X.
003300             88  ORDER-IN-RANGE            VALUE "Y".
003310 
003320         01  W-END-OF-FILE                 PIC X.
003330             88  END-OF-FILE               VALUE "Y".
003340 
003350*        SET BY 0530 BEFORE THE FIRST MONTH RECORD COMES BACK --
003360*        0540 TESTS THIS TO DECIDE WHETHER IT IS STARTING A NEW
003370*        MONTH GROUP OR HANDED THE VERY FIRST ONE.
003380         01  W-FIRST-MONTH-RECORD          PIC X.
003390             88  FIRST-MONTH-RECORD        VALUE "Y".
003400 
003410*        SET BY 0410 EVERY TIME IT LOOKS UP A MENU ITEM'S NAME.
003420*        "N" PRINTS "UNKNOWN ITEM" RATHER THAN HALTING THE RUN.
003430         01  W-FOUND-MENU-RECORD           PIC X.
003440             88  FOUND-MENU-RECORD         VALUE "Y".
003450 
003460*        SET BY 0150 IF THE CONTROL RECORD CANNOT BE READ -- THE
003470*        DASHBOARD THEN RUNS WITH NO MONTH LIMIT AND A TOP-10
003480*        CUTOFF.  NOT TESTED AGAIN ELSEWHERE IN THIS PROGRAM --
003490*        HELD HERE ONLY FOR A DUMP READ IF OPERATIONS ASKS WHY
003500*        A RUN CAME OUT UNLIMITED.
003510         01  W-ERROR-ON-CONTROL-FILE       PIC X.
003520             88  ERROR-ON-CONTROL-FILE     VALUE "Y".
003530 
003540*    VSAM FILE STATUS BYTES FOR THE THREE KEYED/SEQUENTIAL
003550*    FILES.  NOT CHECKED IN CODE BELOW -- HELD HERE FOR A DUMP
003560*    READ BY OPERATIONS IF A RUN ABENDS ON AN I/O ERROR.
003570         01  W-ORDER-FILE-STATUS           PIC XX.
003580         01  W-MENU-FILE-STATUS            PIC XX.
003590         01  W-CONTROL-FILE-STATUS         PIC XX.
003600 
003610         01  W-MENU-NAME-FOR-DASHBOARD     PIC X(30).
003620 
003630*    SECTION 2 MONTH-BREAK WORKING FIELDS -- ACCUMULATED BY 0540
003640*    AND PRINTED BY 0550, THEN ROLLED INTO THE GRAND TOTALS.
003650*        THE MONTH CURRENTLY ACCUMULATING -- SET BY 0540 ON THE
003660*        FIRST RECORD OF A NEW MONTH, READ BY 0550 WHEN IT PRINTS.
003670         01  W-CURRENT-MONTH-KEY           PIC X(07).
003680         01  W-MONTH-ORDER-COUNT           PIC 9(07) COMP.
003690         01  W-MONTH-ITEMS-ORDERED         PIC 9(07) COMP.
003700         01  W-MONTH-REVENUE               PIC S9(9)V99.
003710*        RUN-WIDE TOTALS -- BUILT UP ONE MONTH AT A TIME BY 0550,
003720*        PRINTED ONCE AT THE END BY 0600.
003730         01  W-GRAND-ORDER-COUNT           PIC 9(07) COMP.
003740         01  W-GRAND-REVENUE               PIC S9(9)V99.
003750 
003760*        DRIVES THE PER-LINE-ITEM RELEASE LOOP IN 0320.
003770         01  W-ITEM-SUBSCRIPT              PIC 9(04) COMP.
003780*-----------------------------------------------------------------
003790 
003800*    THIS STEP RUNS AT THE END OF THE BUSINESS DAY, AFTER THE
003810*    LAST ORDER HAS BEEN POSTED -- IT NEVER UPDATES ANY FILE,
003820*    ONLY READS THE ORDER AND MENU MASTERS AND PRINTS.
003830 PROCEDURE DIVISION.
003840 
003850*-----------------------------------------------------------------
003860*    0100-MAIN-PROCESS READS THE RUN PARAMETERS, PRINTS THE FIRST
003870*    PAGE HEADING, DRIVES ALL THREE REPORT SECTIONS IN ORDER, AND
003880*    CLOSES OUT.  THIS IS THE ONLY PARAGRAPH THE OPERATING SYSTEM
003890*    EVER PERFORMS.
003900*-----------------------------------------------------------------
003910 0100-MAIN-PROCESS.
003920 
003930     OPEN OUTPUT DASHBOARD-REPORT.
003940 
003950*        READS THE CONTROL FILE FOR THE MONTH RANGE AND TOP-N
003960*        CUTOFF BEFORE ANYTHING ELSE OPENS, SINCE EVERY SECTION
003970*        BELOW NEEDS THOSE FIGURES (CR510).
003980     PERFORM 0150-READ-DASHBOARD-CONTROL-PARMS THRU 0150-EXIT.
003990 
004000*        MENU-FILE IS OPENED HERE, NOT IN 0410, SINCE IT IS READ
004010*        ONCE PER RANKED ITEM BUT MUST STAY OPEN ACROSS ALL OF
004020*        SECTION 1.
004030     OPEN INPUT MENU-FILE.
004040 
004050*        99 FORCES PAGE-FULL ON SO THE FIRST PRINT-HEADINGS CALL
004060*        BELOW ALWAYS FIRES, EVEN THOUGH NOTHING HAS PRINTED YET.
004070     MOVE 0  TO PAGE-NUMBER.
004080     MOVE 99 TO W-PRINTED-LINES.
004090 
004100     PERFORM PRINT-HEADINGS.
004110 
004120*        SECTION 1 (PER-ITEM) BEFORE SECTION 2 (PER-MONTH) IS THE
004130*        ORDER CR510 ASKED FOR -- SECTION 3'S GRAND TOTAL COMES
004140*        OUT OF SECTION 2'S ACCUMULATORS, SO IT MUST RUN LAST.
004150     PERFORM 0300-BUILD-TOP-ITEM-SECTION THRU 0300-EXIT.
004160     PERFORM 0500-BUILD-MONTH-SUMMARY-SECTION THRU 0500-EXIT.
004170     PERFORM 0600-BUILD-GRAND-TOTAL-SECTION THRU 0600-EXIT.
004180 
004190     CLOSE MENU-FILE.
004200     CLOSE DASHBOARD-REPORT.
004210 
004220     GO TO 0100-EXIT.
004230 0100-EXIT.
004240     EXIT PROGRAM.
004250     STOP RUN.
004260*-----------------------------------------------------------------
004270 
004280*-----------------------------------------------------------------
004290*    0150-READ-DASHBOARD-CONTROL-PARMS LOADS THE MONTH RANGE AND
004300*    TOP-ITEM CUTOFF FOR THIS RUN (CR510).  A MISSING OR UNREAD-
004310*    ABLE CONTROL RECORD LEAVES THE DASHBOARD UNLIMITED WITH A
004320*    TOP-10 CUTOFF.
004330*-----------------------------------------------------------------
004340 0150-READ-DASHBOARD-CONTROL-PARMS.
004350 
004360*        DEFAULTS GO ON FIRST -- THE READ BELOW ONLY OVERRIDES
004370*        THEM WHEN THE CONTROL RECORD ACTUALLY COMES BACK.
004380     MOVE SPACES TO W-DASH-START-MONTH W-DASH-END-MONTH.
004390     MOVE 10     TO W-DASH-TOP-N.
004400     MOVE "N"    TO W-ERROR-ON-CONTROL-FILE.
004410 
004420*        THE RUN-CONTROL RECORD IS KEPT ON A ONE-RECORD KEYED
004430*        FILE SHARED ACROSS THE SUITE -- KEY 1 IS ALWAYS THE
004440*        CURRENT RUN'S PARAMETERS.
004450     OPEN INPUT CONTROL-FILE.
004460     MOVE 1 TO CONTROL-KEY.
004470 
004480*        A SHOP RUNNING THE DASHBOARD WITHOUT HAVING SET UP A
004490*        CONTROL RECORD YET STILL GETS A USABLE REPORT -- IT
004500*        JUST RUNS UNLIMITED WITH THE DEFAULT TOP-10 CUTOFF.
004510     READ CONTROL-FILE RECORD
004520         INVALID KEY
004530             MOVE "Y" TO W-ERROR-ON-CONTROL-FILE.
004540 
004550*        A ZERO OR BLANK TOP-N ON THE CONTROL RECORD MEANS
004560*        "LEAVE THE DEFAULT OF 10 ALONE", NOT "SHOW ZERO ITEMS".
004570     IF NOT ERROR-ON-CONTROL-FILE
004580        MOVE CONTROL-DASH-START-MONTH TO W-DASH-START-MONTH
004590        MOVE CONTROL-DASH-END-MONTH   TO W-DASH-END-MONTH
004600        IF CONTROL-DASH-TOP-N > 0
004610           MOVE CONTROL-DASH-TOP-N TO W-DASH-TOP-N.
004620 
004630     CLOSE CONTROL-FILE.
004640 0150-EXIT.
004650     EXIT.
004660*-----------------------------------------------------------------
004670 
004680*-----------------------------------------------------------------
004690*    0200-EDIT-ORDER-FOR-DASHBOARD DECIDES WHETHER ONE ORDER
004700*    RECORD BELONGS ON THE DASHBOARD AT ALL -- CANCELLED ORDERS
004710*    NEVER CONTRIBUTE, AND A CONTROL-FILE MONTH RANGE (WHEN ONE
004720*    IS ON FILE) NARROWS EVERY SECTION TO THE SAME WINDOW.
004730*    SHARED BY BOTH EXTRACTION PASSES (0320 AND 0520) SO THE TWO
004740*    SORT FILES ALWAYS AGREE ON WHAT COUNTS (CR510).
004750*-----------------------------------------------------------------
004760 0200-EDIT-ORDER-FOR-DASHBOARD.
004770 
004780     MOVE "Y" TO W-ORDER-IN-RANGE.
004790 
004800*        STATUS 07 IS A CANCELLED ORDER -- CR510 TOOK THESE OUT
004810*        OF EVERY COUNT ON THE DASHBOARD, WHERE BEFORE THEY HAD
004820*        BEEN COUNTED THE SAME AS A COMPLETED ORDER.
004830     IF ORD-IS-CANCELLED
004840        MOVE "N" TO W-ORDER-IN-RANGE.
004850 
004860*        WD-MONTH-KEY IS THE FOUR-DIGIT-YEAR, TWO-DIGIT-MONTH
004870*        KEY THAT EVERY SORT AND ROLL-UP BELOW KEYS ON (Y2K01).
004880     MOVE ORD-DATE     TO WD-DATE-CCYY-MM-DD.
004890     MOVE WD-DATE-CCYY TO WD-MONTH-KEY-CCYY.
004900     MOVE WD-DATE-MM   TO WD-MONTH-KEY-MM.
004910 
004920*        A BLANK START MONTH MEANS THE RUN IS NOT LIMITED ON
004930*        THAT END -- ONLY A NON-BLANK CONTROL VALUE NARROWS IT.
004940     IF W-DASH-START-MONTH NOT = SPACES
004950        AND WD-MONTH-KEY < W-DASH-START-MONTH
004960        MOVE "N" TO W-ORDER-IN-RANGE.
004970 
004980     IF W-DASH-END-MONTH NOT = SPACES
004990        AND WD-MONTH-KEY > W-DASH-END-MONTH
005000        MOVE "N" TO W-ORDER-IN-RANGE.
005010*        ORDER-IN-RANGE IS SET TO "Y" AT THE TOP OF EVERY CALL,
005020*        SO A PRIOR ORDER'S REJECTION CAN NEVER LEAK INTO THE
005030*        NEXT ONE'S EDIT.
005040 0200-EXIT.
005050     EXIT.
005060*-----------------------------------------------------------------
005070 
005080*-----------------------------------------------------------------
005090*    0300-BUILD-TOP-ITEM-SECTION PRINTS SECTION 1 -- PER MENU
005100*    ITEM, PER MONTH ORDER COUNTS, QUANTITY AND REVENUE, LIMITED
005110*    TO THE TOP ITEMS (BY TOTAL ORDERS) THE CONTROL FILE ASKS
005120*    FOR, TEN IF IT DOES NOT SAY (CR510, CR303).
005130*-----------------------------------------------------------------
005140 0300-BUILD-TOP-ITEM-SECTION.
005150 
005160     IF PAGE-FULL
005170        PERFORM PRINT-HEADINGS.
005180 
005190*        SECTION HEADER -- JUST LIKE PRINT-HEADINGS, THIS WRITES
005200*        DIRECTLY RATHER THAN THROUGH A MOVE OF A WORKING-STORAGE
005210*        RECORD, SINCE IT IS ONLY USED IN THIS ONE SPOT.
005220     MOVE SPACES TO PRINTER-RECORD.
005230     WRITE PRINTER-RECORD AFTER ADVANCING 2.
005240     MOVE "TOP MENU ITEMS BY TOTAL ORDERS" TO
005250         PRINTER-RECORD (41:30).
005260     WRITE PRINTER-RECORD AFTER ADVANCING 1.
005270     ADD 3 TO W-PRINTED-LINES.
005280 
005290*        THE SORT'S INPUT AND OUTPUT PROCEDURES ARE THEMSELVES
005300*        NUMBERED PARAGRAPH RANGES -- 0310 RELEASES ONE RECORD
005310*        PER ORDER LINE ITEM, 0340 ROLLS THEM UP INTO THE TABLE.
005320     SORT ITEM-MONTH-SORT-FILE
005330         ON ASCENDING KEY IMS-MENU-ID IMS-MONTH-KEY
005340         INPUT PROCEDURE IS 0310-EXTRACT-ITEM-MONTH THRU
005350                            0310-EXIT
005360         OUTPUT PROCEDURE IS 0340-SUMMARIZE-ITEM-MONTH THRU
005370                             0340-EXIT.
005380 
005390     PERFORM 0360-PRINT-TOP-ITEMS-BY-ORDERS THRU 0360-EXIT.
005400*        W-ITEM-STAT-AREA HOLDS THE WHOLE OF SECTION 1'S RESULT
005410*        WHEN THIS PARAGRAPH RETURNS -- 0360 ONLY READS IT FROM
005420*        HERE ON, NEVER TOUCHING THE SORT FILE AGAIN.
005430 0300-EXIT.
005440     EXIT.
005450*-----------------------------------------------------------------
005460 
005470*-----------------------------------------------------------------
005480*    0310-EXTRACT-ITEM-MONTH IS THE SORT'S INPUT PROCEDURE --
005490*    IT OPENS THE ORDER MASTER, READS IT END TO END, AND RELEASES
005500*    ONE SORT RECORD PER LINE ITEM ON EVERY IN-RANGE ORDER.
005510*-----------------------------------------------------------------
005520 0310-EXTRACT-ITEM-MONTH.
005530 
005540*        THE ORDER MASTER IS READ SEQUENTIALLY HERE PURELY FOR
005550*        THIS EXTRACT -- IT IS OPENED AND CLOSED A SECOND TIME
005560*        LATER BY 0510 FOR SECTION 2'S EXTRACT.
005570     OPEN INPUT ORDER-FILE.
005580     MOVE "N" TO W-END-OF-FILE.
005590 
005600     READ ORDER-FILE NEXT RECORD
005610         AT END
005620             MOVE "Y" TO W-END-OF-FILE.
005630 
005640     PERFORM 0320-EXTRACT-ONE-ORDERS-ITEMS THRU 0320-EXIT
005650         UNTIL END-OF-FILE.
005660 
005670     CLOSE ORDER-FILE.
005680 0310-EXIT.
005690     EXIT.
005700*-----------------------------------------------------------------
005710 
005720*-----------------------------------------------------------------
005730*    0320-EXTRACT-ONE-ORDERS-ITEMS EDITS ONE ORDER AND, IF IT IS
005740*    IN RANGE, RELEASES ONE SORT RECORD FOR EVERY LINE ITEM ON
005750*    IT BEFORE READING THE NEXT ORDER.
005760*-----------------------------------------------------------------
005770 0320-EXTRACT-ONE-ORDERS-ITEMS.
005780 
005790     PERFORM 0200-EDIT-ORDER-FOR-DASHBOARD THRU 0200-EXIT.
005800 
005810*        A TEN-LINE ORDER RELEASES TEN SORT RECORDS -- ONE PER
005820*        LINE ITEM -- SINCE SECTION 1 RANKS BY ITEM, NOT ORDER.
005830     IF ORDER-IN-RANGE
005840        PERFORM 0330-RELEASE-ONE-ORDER-ITEM THRU 0330-EXIT
005850            VARYING W-ITEM-SUBSCRIPT FROM 1 BY 1
005860            UNTIL W-ITEM-SUBSCRIPT > ORD-ITEM-COUNT.
005870 
005880     READ ORDER-FILE NEXT RECORD
005890         AT END
005900             MOVE "Y" TO W-END-OF-FILE.
005910 0320-EXIT.
005920     EXIT.
005930*-----------------------------------------------------------------
005940 
005950*-----------------------------------------------------------------
005960*    0330-RELEASE-ONE-ORDER-ITEM RELEASES ONE SORT RECORD FOR THE
005970*    LINE ITEM AT THE CURRENT SUBSCRIPT.
005980*-----------------------------------------------------------------
005990 0330-RELEASE-ONE-ORDER-ITEM.
006000 
006010*        ONE SORT RECORD PER LINE ITEM -- THE MONTH KEY COMES
006020*        FROM THE ORDER HEADER SET BY 0200, NOT FROM THE LINE.
006030     MOVE ORD-ITEM-MENU-ID  (W-ITEM-SUBSCRIPT) TO IMS-MENU-ID.
006040     MOVE WD-MONTH-KEY                         TO IMS-MONTH-KEY.
006050     MOVE ORD-ITEM-QTY      (W-ITEM-SUBSCRIPT) TO IMS-QUANTITY.
006060     MOVE ORD-ITEM-SUBTOTAL (W-ITEM-SUBSCRIPT) TO IMS-REVENUE.
006070     RELEASE ITEM-MONTH-SORT-RECORD.
006080 0330-EXIT.
006090     EXIT.
006100*-----------------------------------------------------------------
006110 
006120*-----------------------------------------------------------------
006130*    0340-SUMMARIZE-ITEM-MONTH IS THE SORT'S OUTPUT PROCEDURE --
006140*    IT RETURNS EVERY SORTED RECORD AND HANDS EACH ONE TO 0350
006150*    TO ROLL UP INTO THE ITEM-STAT TABLE.
006160*-----------------------------------------------------------------
006170 0340-SUMMARIZE-ITEM-MONTH.
006180 
006190*        CLEAR THE WHOLE TABLE THROUGH ITS FLAT REDEFINITION --
006200*        FASTER THAN A SUBSCRIPTED LOOP AND CLEARS EVERY LEVEL.
006210     MOVE SPACES TO W-ITEM-STAT-FLAT.
006220     MOVE 0 TO W-ITEM-STAT-COUNT.
006230     MOVE "N" TO W-END-OF-FILE.
006240 
006250     RETURN ITEM-MONTH-SORT-FILE
006260         AT END
006270             MOVE "Y" TO W-END-OF-FILE.
006280 
006290     PERFORM 0350-ROLL-UP-ITEM-MONTH THRU 0350-EXIT
006300         UNTIL END-OF-FILE.
006310*        THE TABLE IS FULLY BUILT BY THE TIME THIS OUTPUT
006320*        PROCEDURE RETURNS -- THE SORT FILE ITSELF IS CLOSED
006330*        AUTOMATICALLY ONCE CONTROL LEAVES THIS PARAGRAPH RANGE.
006340 0340-EXIT.
006350     EXIT.
006360*-----------------------------------------------------------------
006370 
006380*-----------------------------------------------------------------
006390*    0350-ROLL-UP-ITEM-MONTH IS THE SECTION 1 CONTROL BREAK --
006400*    A NEW MENU ITEM OPENS A NEW TABLE ENTRY, A NEW MONTH UNDER
006410*    THE SAME ITEM OPENS A NEW MONTH ENTRY, AND EVERY RECORD
006420*    ADDS INTO BOTH.  THE ITEM-LEVEL BRANCH USES GO TO SINCE THE
006430*    NEW-ITEM AND EXISTING-ITEM PATHS REJOIN BEFORE THE SAME
006440*    MONTH-LEVEL CHECK.
006450*-----------------------------------------------------------------
006460 0350-ROLL-UP-ITEM-MONTH.
006470 
006480*        A NEW MENU ID, OR THE VERY FIRST RECORD OF THE FILE,
006490*        OPENS A FRESH TABLE ENTRY -- CAPPED AT 200 ITEMS.
006500     IF W-ITEM-STAT-COUNT = 0
006510        OR IMS-MENU-ID NOT = WI-MENU-ID (W-ITEM-STAT-COUNT)
006520        GO TO 0350-NEW-ITEM.
006530     GO TO 0350-MONTH-CHECK.
006540 
006550 0350-NEW-ITEM.
006560     IF W-ITEM-STAT-COUNT < 200
006570        ADD 1 TO W-ITEM-STAT-COUNT
006580        MOVE IMS-MENU-ID TO WI-MENU-ID (W-ITEM-STAT-COUNT)
006590        MOVE 0 TO WI-TOTAL-ORDERS  (W-ITEM-STAT-COUNT)
006600        MOVE 0 TO WI-TOTAL-QTY     (W-ITEM-STAT-COUNT)
006610        MOVE 0 TO WI-TOTAL-REVENUE (W-ITEM-STAT-COUNT)
006620        MOVE 0 TO WI-MONTH-COUNT   (W-ITEM-STAT-COUNT).
006630 
006640*        MONTH-LEVEL CHECK RUNS FOR BOTH A BRAND-NEW ITEM (WHOSE
006650*        MONTH COUNT IS STILL ZERO) AND AN EXISTING ONE.
006660 0350-MONTH-CHECK.
006670     MOVE W-ITEM-STAT-COUNT TO W-CURRENT-ITEM-IDX.
006680     MOVE WI-MONTH-COUNT (W-CURRENT-ITEM-IDX)
006690         TO W-CURRENT-MONTH-IDX.
006700 
006710     IF W-CURRENT-MONTH-IDX = 0
006720        OR IMS-MONTH-KEY NOT =
006730           WI-MONTH-KEY (W-CURRENT-ITEM-IDX W-CURRENT-MONTH-IDX)
006740       IF W-CURRENT-MONTH-IDX < 24
006750         ADD 1 TO W-CURRENT-MONTH-IDX
006760         MOVE W-CURRENT-MONTH-IDX
006770             TO WI-MONTH-COUNT (W-CURRENT-ITEM-IDX)
006780         MOVE IMS-MONTH-KEY TO
006790             WI-MONTH-KEY (W-CURRENT-ITEM-IDX W-CURRENT-MONTH-IDX)
006800         MOVE 0 TO
006810             WI-MONTH-ORDERS (W-CURRENT-ITEM-IDX
006820                              W-CURRENT-MONTH-IDX).
006830 
006840     ADD 1 TO WI-TOTAL-ORDERS (W-CURRENT-ITEM-IDX).
006850     ADD 1 TO WI-MONTH-ORDERS
006860         (W-CURRENT-ITEM-IDX W-CURRENT-MONTH-IDX).
006870     ADD IMS-QUANTITY TO WI-TOTAL-QTY (W-CURRENT-ITEM-IDX).
006880     ADD IMS-REVENUE TO WI-TOTAL-REVENUE (W-CURRENT-ITEM-IDX).
006890 
006900     RETURN ITEM-MONTH-SORT-FILE
006910         AT END
006920             MOVE "Y" TO W-END-OF-FILE.
006930 0350-EXIT.
006940     EXIT.
006950*-----------------------------------------------------------------
006960 
006970*-----------------------------------------------------------------
006980*    0360-PRINT-TOP-ITEMS-BY-ORDERS DRIVES THE RANKED PRINT LOOP
006990*    -- ONE PASS PER RANK, FROM 1 THROUGH THE CONTROL FILE'S
007000*    TOP-N CUTOFF (CR510).
007010*-----------------------------------------------------------------
007020 0360-PRINT-TOP-ITEMS-BY-ORDERS.
007030 
007040     MOVE 0 TO W-PRINTED-RANK.
007050 
007060*        ONE PASS OVER THE WHOLE TABLE PER RANK -- WITH AT MOST
007070*        200 ITEMS AND A TOP-N RARELY ABOVE 25, THIS IS CHEAPER
007080*        THAN SORTING THE TABLE ITSELF.
007090     PERFORM 0370-FIND-AND-PRINT-NEXT-BEST THRU 0370-EXIT
007100         VARYING W-PRINTED-RANK FROM 1 BY 1
007110         UNTIL W-PRINTED-RANK > W-DASH-TOP-N.
007120*        BY THE TIME THIS RETURNS, EVERY ITEM THAT PRINTED HAS
007130*        HAD ITS ORDER COUNT ZEROED -- THE TABLE IS LEFT IN A
007140*        SPENT STATE, WHICH IS FINE SINCE NOTHING ELSE READS IT
007150*        AFTER SECTION 1 FINISHES.
007160 0360-EXIT.
007170     EXIT.
007180*-----------------------------------------------------------------
007190 
007200*-----------------------------------------------------------------
007210*    0370-FIND-AND-PRINT-NEXT-BEST SCANS THE WHOLE TABLE FOR THE
007220*    ENTRY WITH THE MOST ORDERS NOT YET PRINTED, THEN PRINTS IT.
007230*    AN ITEM'S ORDER COUNT IS ZEROED AFTER IT PRINTS SO THE NEXT
007240*    PASS FINDS THE NEXT-BEST ONE (CR489 SKIPS A ZERO RESULT).
007250*-----------------------------------------------------------------
007260 0370-FIND-AND-PRINT-NEXT-BEST.
007270 
007280*        RESET THE BEST-SO-FAR MARKERS AT THE START OF EVERY
007290*        RANK'S SCAN -- 0380 ONLY REPLACES THEM, NEVER CLEARS.
007300     MOVE 0 TO W-BEST-ORDERS.
007310     MOVE 0 TO W-BEST-SUBSCRIPT.
007320 
007330     PERFORM 0380-SCAN-FOR-BEST-REMAINING THRU 0380-EXIT
007340         VARYING W-SCAN-SUBSCRIPT FROM 1 BY 1
007350         UNTIL W-SCAN-SUBSCRIPT > W-ITEM-STAT-COUNT.
007360 
007370*        A ZERO ORDER COUNT MEANS EVERY REMAINING ITEM HAS
007380*        ALREADY PRINTED -- NOTHING LEFT TO SHOW FOR THIS RANK.
007390     IF W-BEST-SUBSCRIPT > 0 AND W-BEST-ORDERS > 0
007400        PERFORM 0390-PRINT-ONE-TOP-ITEM-GROUP THRU 0390-EXIT.
007410 0370-EXIT.
007420     EXIT.
007430*-----------------------------------------------------------------
007440 
007450*-----------------------------------------------------------------
007460*    0380-SCAN-FOR-BEST-REMAINING TESTS ONE TABLE ENTRY AGAINST
007470*    THE BEST SEEN SO FAR ON THIS PASS.
007480*-----------------------------------------------------------------
007490 0380-SCAN-FOR-BEST-REMAINING.
007500 
007510*        A STRICT GREATER-THAN TEST -- A TIE KEEPS THE EARLIER
007520*        TABLE ENTRY, WHICH IS STABLE FROM RUN TO RUN SINCE THE
007530*        TABLE IS BUILT IN SORTED MENU-ID ORDER.
007540     IF WI-TOTAL-ORDERS (W-SCAN-SUBSCRIPT) > W-BEST-ORDERS
007550        MOVE WI-TOTAL-ORDERS (W-SCAN-SUBSCRIPT) TO W-BEST-ORDERS
007560        MOVE W-SCAN-SUBSCRIPT TO W-BEST-SUBSCRIPT.
007570 0380-EXIT.
007580     EXIT.
007590*-----------------------------------------------------------------
007600 
007610*-----------------------------------------------------------------
007620*    0390-PRINT-ONE-TOP-ITEM-GROUP PRINTS ONE RANKED ITEM'S
007630*    DETAIL LINE, THEN ITS MONTH-BY-MONTH BREAKOUT (CR510).  THE
007640*    ORDER COUNT IS ZEROED AT THE END SO 0370'S NEXT PASS NEVER
007650*    PICKS THIS ENTRY AGAIN.
007660*-----------------------------------------------------------------
007670 0390-PRINT-ONE-TOP-ITEM-GROUP.
007680 
007690     IF PAGE-FULL
007700        PERFORM PRINT-HEADINGS.
007710 
007720     PERFORM 0410-LOOK-UP-MENU-ITEM THRU 0410-EXIT.
007730 
007740*        W-BEST-SUBSCRIPT WAS SET BY 0370'S CALL TO THE 0380
007750*        SCAN -- IT POINTS AT THE TABLE ENTRY WE ARE ABOUT TO
007760*        PRINT AND ZERO OUT.
007770     MOVE W-PRINTED-RANK                      TO S1-RANK.
007780     MOVE WI-MENU-ID       (W-BEST-SUBSCRIPT) TO S1-MENU-ID.
007790     MOVE W-MENU-NAME-FOR-DASHBOARD           TO S1-ITEM-NAME.
007800     MOVE WI-TOTAL-ORDERS  (W-BEST-SUBSCRIPT) TO S1-TOTAL-ORDERS.
007810     MOVE WI-TOTAL-QTY     (W-BEST-SUBSCRIPT) TO S1-TOTAL-QTY.
007820     MOVE WI-TOTAL-REVENUE (W-BEST-SUBSCRIPT) TO S1-TOTAL-REVENUE.
007830 
007840     MOVE W-SECTION-1-ITEM-LINE TO PRINTER-RECORD.
007850     WRITE PRINTER-RECORD AFTER ADVANCING 1.
007860     ADD 1 TO W-PRINTED-LINES.
007870 
007880     PERFORM 0400-PRINT-ONE-ITEM-MONTH-LINE THRU 0400-EXIT
007890         VARYING W-SCAN-SUBSCRIPT FROM 1 BY 1
007900         UNTIL W-SCAN-SUBSCRIPT >
007910               WI-MONTH-COUNT (W-BEST-SUBSCRIPT).
007920 
007930*        ZEROING THE ORDER COUNT, NOT DELETING THE ROW, IS WHAT
007940*        KEEPS THIS ITEM OUT OF EVERY LATER RANK'S 0380 SCAN --
007950*        THE ROW'S QUANTITY AND REVENUE STAY INTACT FOR ANY
007960*        FUTURE PASS THAT MIGHT NEED THEM.
007970     MOVE 0 TO WI-TOTAL-ORDERS (W-BEST-SUBSCRIPT).
007980 0390-EXIT.
007990     EXIT.
008000*-----------------------------------------------------------------
008010 
008020*-----------------------------------------------------------------
008030*    0400-PRINT-ONE-ITEM-MONTH-LINE PRINTS ONE MONTH'S LINE
008040*    UNDER THE RANKED ITEM CURRENTLY BEING PRINTED BY 0390.
008050*-----------------------------------------------------------------
008060 0400-PRINT-ONE-ITEM-MONTH-LINE.
008070 
008080     IF PAGE-FULL
008090        PERFORM PRINT-HEADINGS.
008100 
008110*        W-SCAN-SUBSCRIPT IS REUSED HERE AS THE MONTH-ENTRY
008120*        SUBSCRIPT UNDER 0390'S VARYING CLAUSE -- NOT THE ITEM
008130*        TABLE SUBSCRIPT IT NAMED IN 0370/0380.
008140     MOVE WI-MONTH-KEY    (W-BEST-SUBSCRIPT W-SCAN-SUBSCRIPT)
008150                                             TO S1M-MONTH-KEY.
008160     MOVE WI-MONTH-ORDERS (W-BEST-SUBSCRIPT W-SCAN-SUBSCRIPT)
008170                                             TO S1M-ORDER-COUNT.
008180 
008190     MOVE W-SECTION-1-MONTH-LINE TO PRINTER-RECORD.
008200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008210     ADD 1 TO W-PRINTED-LINES.
008220 0400-EXIT.
008230     EXIT.
008240*-----------------------------------------------------------------
008250 
008260*-----------------------------------------------------------------
008270*    0410-LOOK-UP-MENU-ITEM FETCHES THE ITEM NAME FOR THE RANKED
008280*    ENTRY CURRENTLY BEING PRINTED -- THE TABLE ITSELF ONLY
008290*    CARRIES THE MENU ID.  A MISSING MENU RECORD PRINTS
008300*    "UNKNOWN ITEM" RATHER THAN BLANK SO A DELETED MENU ROW
008310*    NEVER LEAVES THE LINE LOOKING BROKEN.
008320*-----------------------------------------------------------------
008330 0410-LOOK-UP-MENU-ITEM.
008340 
008350*        MENU-FILE STAYS OPEN FOR THE WHOLE OF SECTION 1 -- SEE
008360*        0100, WHICH OPENS IT ONCE BEFORE SECTION 1 BEGINS.
008370     MOVE WI-MENU-ID (W-BEST-SUBSCRIPT) TO MENU-ID.
008380     MOVE "Y" TO W-FOUND-MENU-RECORD.
008390 
008400     READ MENU-FILE RECORD
008410         INVALID KEY
008420             MOVE "N" TO W-FOUND-MENU-RECORD.
008430 
008440     IF FOUND-MENU-RECORD
008450        MOVE MENU-NAME      TO W-MENU-NAME-FOR-DASHBOARD
008460     ELSE
008470        MOVE "UNKNOWN ITEM" TO W-MENU-NAME-FOR-DASHBOARD.
008480 0410-EXIT.
008490     EXIT.
008500*-----------------------------------------------------------------
008510 
008520*-----------------------------------------------------------------
008530*    0500-BUILD-MONTH-SUMMARY-SECTION PRINTS SECTION 2 -- EVERY
008540*    NON-CANCELLED, IN-RANGE ORDER CONTRIBUTES ITS TOTAL AMOUNT
008550*    AND ITS LINE-ITEM COUNT TO THE MONTH IT WAS PLACED IN.  THE
008560*    SORT BRINGS SAME-MONTH ORDERS TOGETHER SO 0540 CAN ROLL THEM
008570*    UP WITHOUT A TABLE.
008580*-----------------------------------------------------------------
008590 0500-BUILD-MONTH-SUMMARY-SECTION.
008600 
008610     IF PAGE-FULL
008620        PERFORM PRINT-HEADINGS.
008630 
008640     MOVE SPACES TO PRINTER-RECORD.
008650     WRITE PRINTER-RECORD AFTER ADVANCING 2.
008660     MOVE "MONTHLY ORDER VOLUME AND REVENUE" TO
008670         PRINTER-RECORD (41:33).
008680     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008690     ADD 3 TO W-PRINTED-LINES.
008700 
008710*        THIS SORT HAS NO TABLE BEHIND IT -- THE SORT ITSELF
008720*        DOES ALL THE GROUPING WORK, AND 0540 JUST WATCHES FOR
008730*        THE MONTH KEY TO CHANGE AS THE RECORDS COME BACK.
008740     SORT MONTH-SORT-FILE
008750         ON ASCENDING KEY MSR-MONTH-KEY
008760         INPUT PROCEDURE IS 0510-EXTRACT-MONTH THRU
008770                            0510-EXIT
008780         OUTPUT PROCEDURE IS 0530-SUMMARIZE-MONTH THRU
008790                             0530-EXIT.
008800*        UNLIKE SECTION 1, NOTHING IS HELD OVER IN WORKING-
008810*        STORAGE HERE FOR 0600 TO READ -- THE GRAND TOTALS ARE
008820*        ALL THIS SECTION LEAVES BEHIND.
008830 0500-EXIT.
008840     EXIT.
008850*-----------------------------------------------------------------
008860 
008870*-----------------------------------------------------------------
008880*    0510-EXTRACT-MONTH IS THE SORT'S INPUT PROCEDURE -- IT OPENS
008890*    THE ORDER MASTER A SECOND TIME AND RELEASES ONE SORT RECORD
008900*    PER IN-RANGE ORDER.
008910*-----------------------------------------------------------------
008920 0510-EXTRACT-MONTH.
008930 
008940*        SECOND PASS OVER THE ORDER MASTER -- ONE SORT RECORD
008950*        PER ORDER RATHER THAN PER LINE ITEM, SINCE SECTION 2
008960*        ROLLS UP BY MONTH, NOT BY MENU ITEM.
008970     OPEN INPUT ORDER-FILE.
008980     MOVE "N" TO W-END-OF-FILE.
008990 
009000     READ ORDER-FILE NEXT RECORD
009010         AT END
009020             MOVE "Y" TO W-END-OF-FILE.
009030 
009040     PERFORM 0520-EXTRACT-ONE-ORDER THRU 0520-EXIT
009050         UNTIL END-OF-FILE.
009060 
009070     CLOSE ORDER-FILE.
009080 0510-EXIT.
009090     EXIT.
009100*-----------------------------------------------------------------
009110 
009120*-----------------------------------------------------------------
009130*    0520-EXTRACT-ONE-ORDER EDITS ONE ORDER AND, IF IT IS IN
009140*    RANGE, RELEASES ONE SORT RECORD FOR IT BEFORE READING THE
009150*    NEXT ORDER.
009160*-----------------------------------------------------------------
009170 0520-EXTRACT-ONE-ORDER.
009180 
009190     PERFORM 0200-EDIT-ORDER-FOR-DASHBOARD THRU 0200-EXIT.
009200 
009210*        ONE RECORD PER ORDER -- THE ORDER'S TOTAL, NOT ITS LINE
009220*        ITEMS ONE AT A TIME, IS WHAT SECTION 2 REPORTS.
009230     IF ORDER-IN-RANGE
009240        MOVE WD-MONTH-KEY     TO MSR-MONTH-KEY
009250        MOVE ORD-TOTAL-AMOUNT TO MSR-ORDER-AMOUNT
009260        MOVE ORD-ITEM-COUNT   TO MSR-ITEMS-ORDERED
009270        RELEASE MONTH-SORT-RECORD.
009280 
009290     READ ORDER-FILE NEXT RECORD
009300         AT END
009310             MOVE "Y" TO W-END-OF-FILE.
009320 0520-EXIT.
009330     EXIT.
009340*-----------------------------------------------------------------
009350 
009360*-----------------------------------------------------------------
009370*    0530-SUMMARIZE-MONTH IS THE SORT'S OUTPUT PROCEDURE -- IT
009380*    RETURNS EVERY SORTED RECORD AND HANDS EACH ONE TO 0540 TO
009390*    ROLL UP BY MONTH, THEN PRINTS THE LAST MONTH'S LINE ONCE
009400*    THE FILE IS EXHAUSTED.
009410*-----------------------------------------------------------------
009420 0530-SUMMARIZE-MONTH.
009430 
009440*        THE GRAND TOTALS ACCUMULATE ACROSS THE WHOLE OF THIS
009450*        OUTPUT PROCEDURE, NOT JUST WITHIN A SINGLE MONTH GROUP --
009460*        0550 ADDS EACH MONTH'S FIGURES IN AS IT PRINTS THEM.
009470     MOVE "Y" TO W-FIRST-MONTH-RECORD.
009480     MOVE 0 TO W-GRAND-ORDER-COUNT W-GRAND-REVENUE.
009490     MOVE "N" TO W-END-OF-FILE.
009500 
009510     RETURN MONTH-SORT-FILE
009520         AT END
009530             MOVE "Y" TO W-END-OF-FILE.
009540 
009550     PERFORM 0540-ROLL-UP-MONTH THRU 0540-EXIT
009560         UNTIL END-OF-FILE.
009570 
009580*        WITHOUT THIS CALL THE VERY LAST MONTH GROUP WOULD NEVER
009590*        PRINT -- 0540 ONLY PRINTS A BREAK WHEN IT SEES THE NEXT
009600*        MONTH START, AND THERE IS NO RECORD AFTER THE LAST ONE.
009610     IF NOT FIRST-MONTH-RECORD
009620        PERFORM 0550-PRINT-MONTH-BREAK-LINE THRU 0550-EXIT.
009630*        THE FIRST-MONTH-RECORD FLAG IS WHAT TELLS 0600 WHETHER
009640*        SECTION 2 EVER SAW A SINGLE QUALIFYING ORDER AT ALL.
009650 0530-EXIT.
009660     EXIT.
009670*-----------------------------------------------------------------
009680 
009690*-----------------------------------------------------------------
009700*    0540-ROLL-UP-MONTH IS THE SECTION 2 CONTROL BREAK -- THE
009710*    VERY FIRST RECORD AND A CHANGE OF MONTH BOTH OPEN A FRESH
009720*    ACCUMULATOR SET, BUT ONLY A CHANGE OF MONTH PRINTS THE PRIOR
009730*    GROUP'S LINE FIRST.  THE TWO OPENING PATHS BRANCH WITH GO TO
009740*    AND BOTH FALL THROUGH TO THE SAME ACCUMULATE STEP.
009750*-----------------------------------------------------------------
009760 0540-ROLL-UP-MONTH.
009770 
009780     IF FIRST-MONTH-RECORD
009790        GO TO 0540-FIRST-RECORD.
009800 
009810     IF MSR-MONTH-KEY NOT = W-CURRENT-MONTH-KEY
009820        GO TO 0540-NEW-MONTH.
009830 
009840     GO TO 0540-ACCUMULATE.
009850 
009860*        THE VERY FIRST RECORD OF THE FILE -- NO PRIOR GROUP TO
009870*        PRINT YET.
009880 0540-FIRST-RECORD.
009890     MOVE "N" TO W-FIRST-MONTH-RECORD.
009900     MOVE MSR-MONTH-KEY TO W-CURRENT-MONTH-KEY.
009910     MOVE 0 TO W-MONTH-ORDER-COUNT W-MONTH-REVENUE
009920               W-MONTH-ITEMS-ORDERED.
009930     GO TO 0540-ACCUMULATE.
009940 
009950*        A NEW MONTH KEY -- PRINT THE JUST-FINISHED MONTH'S LINE
009960*        BEFORE STARTING THE NEW ONE'S ACCUMULATORS.
009970 0540-NEW-MONTH.
009980     PERFORM 0550-PRINT-MONTH-BREAK-LINE THRU 0550-EXIT.
009990     MOVE MSR-MONTH-KEY TO W-CURRENT-MONTH-KEY.
010000     MOVE 0 TO W-MONTH-ORDER-COUNT W-MONTH-REVENUE
010010               W-MONTH-ITEMS-ORDERED.
010020 
010030*        BOTH OPENING PATHS AND AN UNCHANGED MONTH ALL FALL
010040*        THROUGH HERE TO ADD THIS RECORD INTO THE RUNNING GROUP.
010050 0540-ACCUMULATE.
010060     ADD 1                   TO W-MONTH-ORDER-COUNT
010070     ADD MSR-ORDER-AMOUNT    TO W-MONTH-REVENUE
010080     ADD MSR-ITEMS-ORDERED   TO W-MONTH-ITEMS-ORDERED.
010090 
010100     RETURN MONTH-SORT-FILE
010110         AT END
010120             MOVE "Y" TO W-END-OF-FILE.
010130 0540-EXIT.
010140     EXIT.
010150*-----------------------------------------------------------------
010160 
010170*-----------------------------------------------------------------
010180*    0550-PRINT-MONTH-BREAK-LINE PRINTS ONE MONTH'S SECTION 2
010190*    LINE AND ROLLS ITS TOTALS INTO THE RUN'S GRAND TOTALS.
010200*-----------------------------------------------------------------
010210 0550-PRINT-MONTH-BREAK-LINE.
010220 
010230     IF PAGE-FULL
010240        PERFORM PRINT-HEADINGS.
010250 
010260*        W-CURRENT-MONTH-KEY HOLDS THE MONTH THAT JUST FINISHED
010270*        ACCUMULATING, NOT THE ONE THAT TRIGGERED THIS CALL --
010280*        0540 MOVES IN THE NEW KEY ONLY AFTER THIS PRINT RETURNS.
010290     MOVE W-CURRENT-MONTH-KEY    TO S2-MONTH-KEY.
010300     MOVE W-MONTH-ORDER-COUNT    TO S2-ORDER-COUNT.
010310     MOVE W-MONTH-ITEMS-ORDERED  TO S2-ITEMS-ORDERED.
010320     MOVE W-MONTH-REVENUE        TO S2-REVENUE.
010330 
010340     MOVE W-SECTION-2-LINE TO PRINTER-RECORD.
010350     WRITE PRINTER-RECORD AFTER ADVANCING 1.
010360     ADD 1 TO W-PRINTED-LINES.
010370 
010380*        ROLLING THE MONTH FIGURES INTO THE GRAND TOTALS HERE,
010390*        RIGHT AFTER THE MONTH LINE PRINTS, MEANS 0600 NEVER HAS
010400*        TO KNOW HOW MANY MONTHS WERE ON THE REPORT.
010410     ADD W-MONTH-ORDER-COUNT TO W-GRAND-ORDER-COUNT.
010420     ADD W-MONTH-REVENUE     TO W-GRAND-REVENUE.
010430 0550-EXIT.
010440     EXIT.
010450*-----------------------------------------------------------------
010460 
010470*-----------------------------------------------------------------
010480*    0600-BUILD-GRAND-TOTAL-SECTION PRINTS SECTION 3 -- THE RUN'S
010490*    GRAND TOTALS.  PRINTED EVEN WHEN THE ORDER FILE TURNS UP
010500*    EMPTY SO A BLANK RUN IS NEVER MISTAKEN FOR A MISSED ONE
010510*    (CR352).
010520*-----------------------------------------------------------------
010530 0600-BUILD-GRAND-TOTAL-SECTION.
010540 
010550*        THIS PARAGRAPH NEVER SKIPS -- EVEN AN EMPTY ORDER FILE
010560*        REACHES HERE WITH GRAND TOTALS OF ZERO, SO SECTION 3
010570*        ALWAYS PRINTS AND A BLANK RUN IS NEVER MISTAKEN FOR A
010580*        FAILED ONE (CR352).
010590     IF PAGE-FULL
010600        PERFORM PRINT-HEADINGS.
010610 
010620     MOVE SPACES TO PRINTER-RECORD.
010630     WRITE PRINTER-RECORD AFTER ADVANCING 2.
010640     MOVE "GRAND TOTALS" TO PRINTER-RECORD (41:12).
010650     WRITE PRINTER-RECORD AFTER ADVANCING 1.
010660     ADD 3 TO W-PRINTED-LINES.
010670 
010680*        THE FIGURES HERE CAME OUT OF SECTION 2'S ACCUMULATORS,
010690*        NOT OUT OF SECTION 1'S TABLE -- SECTION 1 ONLY COVERS
010700*        THE TOP-N RANKED ITEMS, NOT EVERY ORDER IN THE RUN.
010710     MOVE "ALL MONTHS"         TO S3-LABEL.
010720     MOVE W-GRAND-ORDER-COUNT  TO S3-TOTAL-ORDERS.
010730     MOVE W-GRAND-REVENUE      TO S3-TOTAL-REVENUE.
010740 
010750     MOVE W-SECTION-3-LINE TO PRINTER-RECORD.
010760     WRITE PRINTER-RECORD AFTER ADVANCING 1.
010770     ADD 1 TO W-PRINTED-LINES.
010780 0600-EXIT.
010790     EXIT.
010800*-----------------------------------------------------------------
010810 
010820*        PRINT-HEADINGS IS A SINGLE SHARED COPYBOOK PARAGRAPH
010830*        (NOT RENUMBERED HERE) THAT EVERY REPORT PROGRAM IN THE
010840*        SUITE PERFORMS THE SAME WAY TO START A NEW PAGE.
010850     COPY "PLPRINT.CBL".
010860*-----------------------------------------------------------------
