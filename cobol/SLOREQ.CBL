000100 
000110*    SLOREQ.CBL
000120*    SELECT clause for the incoming order-request transactions.
000130*    Straight sequential, one line per requested menu item,
000140*    sorted by the grouping key REQ-ORDER-NO before this run
000150*    ever sees it.
000160 
000170      SELECT ORDER-REQUEST-FILE
000180             ASSIGN TO "ORDREQ"
000190             ORGANIZATION IS SEQUENTIAL
000200             FILE STATUS IS W-OREQ-FILE-STATUS.
