000100 
000110*    SUBMIT-MOMO-GATEWAY-PAYMENT.CBL
000120*    Builds the wallet gateway's own order reference and converts
000130*    the submitted amount to minor units, rejecting a zero or
000140*    negative amount before it ever goes out on the wire (CR452,
000150*    CR231).  Consuming program supplies PAYRQ-ORDER-ID and
000160*    W-BUILD-AMOUNT as input, and must define W-GW-ORDER-ID-BUILD,
000170*    W-GW-AMOUNT-WORK and W-GW-SUBMIT-COUNT exactly as shown in
000180*    payment-creation.cob -- the four W-BUILD-GW-xxxx fields come
000190*    back filled in.
000200 
000210*  08/15/00  RVT  CR452 WRITTEN AS PART OF THE GATEWAY'S NEW
000220*                       REFERENCE-NUMBER FORMAT AND THE REJECT-ON-
000230*                       BAD-AMOUNT EDIT -- LOGIC CARRIED OVER FROM
000240*                       THE OLD momo-gateway-adapter CALLED
000250*                       SUBPROGRAM.
000260*  09/05/00  RVT  CR465 momo-gateway-adapter WAS THE ONLY CALLED
000270*                       SUBPROGRAM LEFT IN THE SUITE TAKING
000280*                       LINKAGE PARAMETERS -- RECAST AS THIS
000290*                       COPYBOOK PARAGRAPH SO PAYMENT-CREATION
000300*                       PERFORMS IT THE SAME WAY IT PERFORMS
000310*                       ASSIGN-NEW-PAYMENT-NUMBER.  NO BUSINESS
000320*                       RESULT CHANGED.
000330 
000340 SUBMIT-MOMO-GATEWAY-PAYMENT.
000350 
000360       ADD 1 TO W-GW-SUBMIT-COUNT.                                CR465   
000370 
000380       MOVE PAYRQ-ORDER-ID    TO W-GW-ORDER-PORTION.
000390       MOVE W-GW-SUBMIT-COUNT TO W-GW-SEQUENCE-PORTION.
000400 
000410       IF W-BUILD-AMOUNT NOT > 0                                  CR452   
000420          MOVE "-1  " TO W-BUILD-GW-RESULT-CODE                   CR452   
000430          MOVE "PAYMENT AMOUNT IS NOT POSITIVE"                   CR452   
000440              TO W-BUILD-GW-MESSAGE                               CR452   
000450          MOVE 0 TO W-BUILD-GW-AMOUNT-MINOR                       CR452   
000460       ELSE
000470          MOVE W-BUILD-AMOUNT TO W-GW-AMOUNT-WORK
000480          COMPUTE W-BUILD-GW-AMOUNT-MINOR = W-GW-AMOUNT-WORK * 100
000490          MOVE "0000"   TO W-BUILD-GW-RESULT-CODE
000500          MOVE "SUCCESS" TO W-BUILD-GW-MESSAGE.
000510 
000520       MOVE W-GW-ORDER-ID-FLAT TO W-BUILD-GW-ORDER-ID.
000530*-----------------------------------------------------------------
