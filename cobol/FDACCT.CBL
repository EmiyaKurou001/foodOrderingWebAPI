000100 
000110*    FDACCT.CBL
000120*    FD and record layout for the customer-account master.
000130 
000140      FD  ACCOUNT-FILE
000150          LABEL RECORDS ARE STANDARD.
000160      01  ACCOUNT-RECORD.
000170          05  ACCT-ID                   PIC X(10).
000180          05  ACCT-NAME                 PIC X(30).
000190          05  ACCT-STATUS               PIC X(01).
000200              88  ACCT-IS-ACTIVE        VALUE "A".
000210              88  ACCT-IS-INACTIVE      VALUE "I".
