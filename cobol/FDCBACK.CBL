000100 
000110*    FDCBACK.CBL
000120*    FD and record layout for the inbound wallet-gateway
000130*    callback file.
000140 
000150      FD  CALLBACK-FILE
000160          LABEL RECORDS ARE STANDARD.
000170      01  GATEWAY-CALLBACK-RECORD.
000180          05  CB-GW-ORDER-ID            PIC X(30).
000190          05  CB-RESULT-CODE            PIC X(04).
000200          05  CB-MESSAGE                PIC X(30).
000210          05  CB-DATE                   PIC 9(08).
