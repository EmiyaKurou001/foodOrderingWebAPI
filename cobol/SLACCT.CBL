000100 
000110*    SLACCT.CBL
000120*    SELECT clause for the customer-account master.
000130*    Indexed by ACCT-ID so the pricing and payment engines can
000140*    look an account up directly instead of scanning the file.
000150 
000160      SELECT ACCOUNT-FILE
000170             ASSIGN TO "ACCOUNTS"
000180             ORGANIZATION IS INDEXED
000190             ACCESS MODE IS DYNAMIC
000200             RECORD KEY IS ACCT-ID
000210             FILE STATUS IS W-ACCOUNT-FILE-STATUS.
